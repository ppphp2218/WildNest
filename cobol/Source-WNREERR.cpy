000100*****************************************************************
000200* WNRE shared file-status / abend handling.                     *
000300*                                                                *
000400* Every WNRE program COPYs this member for its 9997/9998/9999   *
000500* paragraphs, one shared copy of the file-error text and abend  *
000600* logic instead of five separate ones.  This is a batch step    *
000700* with no online session to notify, so 9998 DISPLAYs the        *
000800* message and sets the job's return code instead.               *
000900*****************************************************************
001000 01  WNRE-ERROR-WORK-AREA.
001100     05  WNRE-BAD-FILE-NAME        PIC  X(08) VALUE SPACES.
001200     05  WNRE-BAD-FILE-STATUS      PIC  X(02) VALUE SPACES.
001300     05  WNRE-BAD-PARAGRAPH        PIC  X(10) VALUE SPACES.
001400     05  WNRE-ABEND-RETURN-CODE    PIC S9(04) COMP VALUE ZEROES.
001500 
001600 01  WNRE-ABEND-MESSAGE.
001700     05  FILLER                    PIC  X(13)
001800                                    VALUE 'WNRE FILE ERR'.
001900     05  FILLER                    PIC  X(01) VALUE SPACES.
002000     05  AM-FILE                   PIC  X(08) VALUE SPACES.
002100     05  FILLER                    PIC  X(01) VALUE SPACES.
002200     05  FILLER                    PIC  X(08) VALUE 'STATUS: '.
002300     05  AM-STATUS                 PIC  X(02) VALUE SPACES.
002400     05  FILLER                    PIC  X(01) VALUE SPACES.
002500     05  FILLER                    PIC  X(11) VALUE 'PARAGRAPH: '.
002600     05  AM-PARAGRAPH              PIC  X(10) VALUE SPACES.
002700 
002800*****************************************************************
002900* Build and DISPLAY the file-error message text -- bad file     *
003000* name, file status, and the paragraph that hit it.             *
003100*****************************************************************
003200 9997-FCT-ERROR.
003300     MOVE WNRE-BAD-FILE-NAME       TO AM-FILE.
003400     MOVE WNRE-BAD-FILE-STATUS     TO AM-STATUS.
003500     MOVE WNRE-BAD-PARAGRAPH       TO AM-PARAGRAPH.
003600     DISPLAY WNRE-ABEND-MESSAGE.
003700 
003800 9997-EXIT.
003900     EXIT.
004000 
004100*****************************************************************
004200* Set a non-zero return code and stop the run.  This batch step *
004300* has no online caller to signal, so it sets the return code    *
004400* the operator's JCL will test and ends the step there.         *
004500*****************************************************************
004700 9998-ABEND-RUN.
004800     MOVE 16                       TO WNRE-ABEND-RETURN-CODE.
004900     MOVE WNRE-ABEND-RETURN-CODE   TO RETURN-CODE.
005000     DISPLAY 'WNRE RUN TERMINATED - SEE FILE ERROR ABOVE'.
005100     STOP RUN.
005200 
005300 9998-EXIT.
005400     EXIT.
005500 
005600*****************************************************************
005700* Write one diagnostic line to the job log without setting the  *
005800* return code or ending the run -- for the odd file condition   *
005900* worth a note that doesn't warrant abending the step.          *
005950*****************************************************************
006000 9999-WRITE-LOG.
006100     DISPLAY WNRE-ABEND-MESSAGE.
006200 
006300 9999-EXIT.
006400     EXIT.
