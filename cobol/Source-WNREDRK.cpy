000100*****************************************************************
000200* WNRE DRINK record definition.                                 *
000300*                                                                *
000400* One candidate drink, as carried on the DRINK master file.     *
000500* DRINK-CATEGORY-ID rides along for the report only -- none of  *
000600* the scoring paragraphs in WNRE003/004/005 ever look at it.    *
000700*****************************************************************
000800 01  DRINK-RECORD.
000900     05  DRINK-ID                  PIC S9(18)     COMP-3.
001000     05  DRINK-NAME                PIC X(100).
001100     05  DRINK-ENGLISH-NAME        PIC X(100).
001200     05  DRINK-CATEGORY-ID         PIC S9(18)     COMP-3.
001300     05  DRINK-PRICE               PIC S9(7)V9(2) COMP-3.
001400     05  DRINK-ALCOHOL-CONTENT     PIC S9(3)V9(2) COMP-3.
001500     05  DRINK-TAGS                PIC X(200).
001600     05  DRINK-IS-FEATURED         PIC X(01).
001700         88  DRINK-FEATURED               VALUE 'Y'.
001800     05  DRINK-IS-AVAILABLE        PIC X(01).
001900         88  DRINK-AVAILABLE              VALUE 'Y'.
002000         88  DRINK-UNAVAILABLE            VALUE 'N'.
002100     05  DRINK-VIEW-COUNT          PIC S9(9)      COMP-3.
002200     05  FILLER                    PIC X(25).
