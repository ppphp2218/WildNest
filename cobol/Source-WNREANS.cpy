000100*****************************************************************
000200* WNRE ANSWER record definition.                                *
000300*                                                                *
000400* One line of the caller's answer set for the run -- one row    *
000500* per selected option, so a multi-select question produces      *
000600* several rows sharing the same ANS-QUESTION-ID.  No key, no    *
000700* ordering requirement; WNRE008 just flattens the whole file.   *
000800*****************************************************************
000900 01  ANSWER-RECORD.
001000     05  ANS-QUESTION-ID           PIC S9(18)     COMP-3.
001100     05  ANS-OPTION-ID             PIC S9(18)     COMP-3.
001200     05  FILLER                    PIC X(10).
