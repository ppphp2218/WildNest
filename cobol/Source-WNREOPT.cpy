000100*****************************************************************
000200* WNRE OPTION record definition.                                *
000300*                                                                *
000400* One quiz answer choice, as carried on the OPTION master file  *
000500* loaded fresh by WNRE008 at the start of every scoring run.    *
000600* OPT-TAG-KEYWORDS is a comma list, up to ten 19-byte tags, and  *
000700* is split at scoring time -- the extract that builds this      *
000800* file has never carried the keywords any other way than the   *
000900* flat comma string, so there is nothing to unpack until then.  *
001100*****************************************************************
001200 01  OPTION-RECORD.
001300     05  OPT-ID                    PIC S9(18)     COMP-3.
001400     05  OPT-QUESTION-ID           PIC S9(18)     COMP-3.
001500     05  OPT-CONTENT               PIC X(100).
001600     05  OPT-WEIGHT                PIC S9(3)V9(2) COMP-3.
001700     05  OPT-TAG-KEYWORDS          PIC X(200).
001800     05  OPT-SORT-ORDER            PIC S9(4)      COMP-3.
001900     05  OPT-IS-ACTIVE             PIC X(01).
002000         88  OPT-ACTIVE                   VALUE 'Y'.
002100         88  OPT-INACTIVE                 VALUE 'N'.
002200     05  FILLER                    PIC X(20).
