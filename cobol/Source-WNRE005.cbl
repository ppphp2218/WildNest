000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    WNRE005.
000300 AUTHOR.        Linda K. Mercer.
000400 INSTALLATION.  WILDNEST DATA CENTER.
000500 DATE-WRITTEN.  12/04/1989.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - PRODUCTION BATCH.
000800*****************************************************************
000900*                                                               *
001000* WNRE - WildNest Recommendation Engine batch suite.            *
001100*                                                               *
001200* Ranking / reason / fallback phase.  CALLed by WNREPLT last    *
001300* before the report writer.  Sorts WNRE-DRINK-SCORE-TABLE       *
001400* descending, keeps the top ten survivors that are still on     *
001500* the DRINK master and available, writes a reason and a        *
001600* matched-tag list for each, clamps and rounds the score, and   *
001700* falls back to the featured/popular list if nothing survives. *
001800* All upstream arithmetic in WNRE004 is unclamped on purpose -  *
001900* this is the only place a score is ever capped at 100.0.        *
002000*                                                               *
002100* Date       UserID   Description                              *
002200* ---------- -------- ----------------------------------------- *
002300* 12/04/1989 LKM      Initial version - sort, clamp, round.      *CH0001Y 
002400* 02/14/1990 LKM      Added rule-reason lookup ahead of the      *CH0002Y 
002500*                     tag-based and generic reason text.         *CH0002Y 
002600* 07/09/1991 RTF      Added default fallback to featured/        *CH0003Y 
002700*                     popular drinks when nothing survives       *CH0003Y 
002800*                     the availability filter (INC-4530).        *CH0003Y 
002900* 03/25/1994 CAW      Reason text now truncates matched tags to * CH0004Y 
003000*                     3, joined with the Chinese enumeration     *CH0004Y 
003100*                     comma, matching the guest-facing wording   *CH0004Y 
003200*                     from Marketing (INC-5033).                 *CH0004Y 
003300* 04/03/1998 DPQ      Year-2000 remediation - no date fields in * CH0005Y 
003400*                     this program, reviewed and signed off.    * CH0005Y 
003500* 02/25/1999 DPQ      Y2K regression pass - no changes required.* CH0006Y 
003600* 06/11/2001 MHS      RD-MATCHED-TAGS no longer capped at 3 -   * CH0007Y 
003700*                     only the reason sentence is (INC-6403).    *CH0007Y 
003800* 10/23/2005 GRV      RUN-TOTAL-SCORE now computed here instead * CH0008Y 
003900*                     of by the report writer, so a rerun of    * CH0008Y 
004000*                     WNRE009 alone cannot show a stale total.  * CH0008Y 
004100* 03/14/2011 GRV      Fallback candidate table raised to 500    * CH0009Y 
004200*                     entries to match the DRINK master ceiling.* CH0009Y 
004250* 06/17/2011 GRV      8910-SPLIT-ONE-TAG now trims the leading  * CH0010Y 
004260*                     blank UNSTRING leaves on every token but  * CH0010Y 
004270*                     the first - DRINK-TAGS matches were only  * CH0010Y 
004280*                     ever hitting the first tag in the list    * CH0010Y 
004290*                     (INC-7421).                                *CH0010Y 
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01                     IS TOP-OF-FORM
004800     UPSI-0                  IS WNRE-RERUN-SWITCH
004900     CLASS WNRE-YES-NO-CLASS IS 'Y' 'N'.
005000 
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300 
005400*****************************************************************
005500* Subscripts and switches used across the phase's five steps.   *
005600*****************************************************************
005700 01  WS-SORT-I                  PIC S9(4) COMP-3 VALUE ZERO.
005800 01  WS-SORT-J                  PIC S9(4) COMP-3 VALUE ZERO.
005900 01  WS-CAND-IX                 PIC S9(4) COMP-3 VALUE ZERO.
006000 01  WS-TOP-LIMIT               PIC S9(4) COMP-3 VALUE ZERO.
006100 01  WS-TARGET-DRINK-ID         PIC S9(18) COMP-3 VALUE ZERO.
006200 01  WS-DRINK-IX                PIC S9(4) COMP-3 VALUE ZERO.
006300 01  WS-DRINK-SEARCH-IX         PIC S9(4) COMP-3 VALUE ZERO.
006400 01  WS-MATCH-IX                PIC S9(4) COMP-3 VALUE ZERO.
006500 01  WS-RULE-IX                 PIC S9(4) COMP-3 VALUE ZERO.
006600 01  WS-TARGET-IX               PIC S9(4) COMP-3 VALUE ZERO.
006700 01  WS-DTAG-IX                 PIC S9(4) COMP-3 VALUE ZERO.
006800 01  WS-UTAG-IX                 PIC S9(4) COMP-3 VALUE ZERO.
006900 01  WS-RTAG-IX                 PIC S9(4) COMP-3 VALUE ZERO.
007000 01  WS-FB-IX                   PIC S9(4) COMP-3 VALUE ZERO.
007100 01  WS-RD-IX                   PIC S9(4) COMP-3 VALUE ZERO.
007200 
007300 01  WS-DRINK-FOUND-SW          PIC X(01) VALUE 'N'.
007400     88  WS-DRINK-FOUND                VALUE 'Y'.
007500 01  WS-TAG-FOUND-SW            PIC X(01) VALUE 'N'.
007600     88  WS-TAG-FOUND                   VALUE 'Y'.
007700 01  WS-REASON-FOUND-SW         PIC X(01) VALUE 'N'.
007800     88  WS-REASON-FOUND                VALUE 'Y'.
007900 01  WS-TARGET-FOUND-SW         PIC X(01) VALUE 'N'.
008000     88  WS-TARGET-FOUND                VALUE 'Y'.
008100 
008200*****************************************************************
008300* Selection-sort swap buffer for WNRE-DRINK-SCORE-TABLE - same  *
008400* shape as one WNRE-SCORE-ENTRY occurrence.                      *
008500*****************************************************************
008600 01  WS-SWAP-SCORE-ENTRY.
008700     05  WS-SWAP-DRINK-ID        PIC S9(18)     COMP-3.
008800     05  WS-SWAP-TOTAL           PIC S9(5)V9(4) COMP-3.
008900     05  FILLER                  PIC X(02).
009000 01  WS-SWAP-SCORE-ALPHA REDEFINES WS-SWAP-SCORE-ENTRY PIC X(17).
009100 
009200*****************************************************************
009300* Clamp/round work area - the only place in the whole suite a   *
009400* score is ever capped at 100.0.                                 *
009500*****************************************************************
009600 01  WS-NORMALIZE-WORK.
009700     05  WS-CLAMPED-SCORE        PIC S9(5)V9(4) COMP-3.
009800     05  WS-NORMALIZED-SCORE     PIC S9(3)V9(1) COMP-3.
009900     05  FILLER                  PIC X(02).
010000 01  WS-NORMALIZE-ALPHA REDEFINES WS-NORMALIZE-WORK PIC X(10).
010100 
010200*****************************************************************
010300* Comma-list splitter, same UNSTRING-WITH-POINTER technique     *
010400* used in WNRE004 (INC-7204).                                    *
010500*****************************************************************
010600 01  WS-SPLIT-SOURCE            PIC X(200).
010700 01  WS-SPLIT-PTR               PIC S9(4) COMP  VALUE 1.
010800 01  WS-SPLIT-TAG                PIC X(19).
010900 01  WS-TRIM-SHIFT-CTR          PIC S9(4) COMP  VALUE ZERO.
011000 01  WS-SPLIT-TAG-COUNT          PIC S9(4) COMP-3 VALUE ZERO.
011100 01  WS-SPLIT-TAG-TABLE.
011200     05  WS-SPLIT-TAGS           PIC X(19) OCCURS 10 TIMES.
011300     05  FILLER                  PIC X(02).
011400 
011500*****************************************************************
011600* Matched-tag list and reason-text work areas for one surviving *
011700* drink - reset at the top of 3300/3400 for every candidate.    *
011800*****************************************************************
011900 01  WS-MATCHED-TAG-LIST         PIC X(200).
012000 01  WS-TAG-LIST-PTR             PIC S9(4) COMP VALUE 1.
012100 01  WS-DRINK-MATCHED-COUNT      PIC S9(4) COMP-3 VALUE ZERO.
012200 01  WS-REASON-TEXT              PIC X(200).
012300 01  WS-REASON-PTR               PIC S9(4) COMP VALUE 1.
012400 01  WS-REASON-TAG-TABLE.
012500     05  WS-REASON-TAG-LIST      PIC X(19) OCCURS 3 TIMES.
012600     05  FILLER                  PIC X(02).
012700 01  WS-REASON-TAG-LIMIT         PIC S9(4) COMP-3 VALUE ZERO.
012800 
012900*****************************************************************
013000* Default-fallback candidate list (available and featured       *
013100* drinks) and its own sort/compare scratch.                      *
013200*****************************************************************
013300 01  WS-FALLBACK-IX-TABLE.
013400     05  WS-FALLBACK-IX          PIC S9(4) COMP-3
013500                                  OCCURS 500 TIMES.
013600     05  FILLER                  PIC X(02).
013700 01  WS-FALLBACK-COUNT           PIC S9(4) COMP-3 VALUE ZERO.
013800 01  WS-FALLBACK-LIMIT           PIC S9(4) COMP-3 VALUE ZERO.
013900 01  WS-FALLBACK-CMP.
014000     05  WS-CMP-IX-1             PIC S9(4) COMP-3.
014100     05  WS-CMP-IX-2             PIC S9(4) COMP-3.
014200     05  FILLER                  PIC X(02).
014300 01  WS-FALLBACK-CMP-ALPHA REDEFINES WS-FALLBACK-CMP PIC X(08).
014400 
014500*****************************************************************
014600* Run-summary accumulator.                                       *
014700*****************************************************************
014800 01  WS-SCORE-SUM                PIC S9(5)V9(4) COMP-3 VALUE ZERO.
014900 
015000 LINKAGE SECTION.
015100 COPY WNRERUN.
015200 COPY WNREERR.
015300 
015400 PROCEDURE DIVISION USING WNRE-RUN-AREA.
015500 
015600*****************************************************************
015700* Main process.                                                 *
015800*****************************************************************
015900     PERFORM 1000-INITIALIZE       THRU 1000-EXIT.
016000     PERFORM 2000-SORT-SCORES      THRU 2000-EXIT.
016100     PERFORM 3000-BUILD-CANDIDATES THRU 3000-EXIT.
016200     PERFORM 4000-CHECK-FALLBACK   THRU 4000-EXIT.
016300     PERFORM 5000-COMPUTE-TOTALS   THRU 5000-EXIT.
016400     PERFORM 9000-RETURN           THRU 9000-EXIT.
016500 
016600*****************************************************************
016700* Perform initialization.                                       *
016800*****************************************************************
016900 1000-INITIALIZE.
017000     MOVE ZEROES                   TO WNRE-RECOMMENDED-COUNT.
017100     MOVE 'N'                      TO WNRE-FALLBACK-SW.
017200 
017300 1000-EXIT.
017400     EXIT.
017500 
017600*****************************************************************
017700* Selection sort, descending by WNRE-SCORE-TOTAL.                *
017800*****************************************************************
017900 2000-SORT-SCORES.
018000     IF  WNRE-SCORED-DRINK-COUNT LESS THAN 2
018100         GO TO 2000-EXIT.
018200 
018300     PERFORM 2100-SORT-OUTER       THRU 2100-EXIT
018400         VARYING WS-SORT-I FROM 1 BY 1
018500         UNTIL WS-SORT-I GREATER THAN WNRE-SCORED-DRINK-COUNT.
018600 
018700 2000-EXIT.
018800     EXIT.
018900 
019000 2100-SORT-OUTER.
019100     PERFORM 2200-SORT-INNER       THRU 2200-EXIT
019200         VARYING WS-SORT-J FROM 1 BY 1
019300         UNTIL WS-SORT-J NOT LESS THAN WNRE-SCORED-DRINK-COUNT.
019400 
019500 2100-EXIT.
019600     EXIT.
019700 
019800 2200-SORT-INNER.
019900     IF  WNRE-SCORE-TOTAL(WS-SORT-J) LESS THAN
020000         WNRE-SCORE-TOTAL(WS-SORT-J + 1)
020100         PERFORM 2300-SWAP-SCORE   THRU 2300-EXIT.
020200 
020300 2200-EXIT.
020400     EXIT.
020500 
020600 2300-SWAP-SCORE.
020700     MOVE WNRE-SCORE-ENTRY(WS-SORT-J)     TO WS-SWAP-SCORE-ENTRY.
020800     MOVE WNRE-SCORE-ENTRY(WS-SORT-J + 1)
020900                               TO WNRE-SCORE-ENTRY(WS-SORT-J).
021000     MOVE WS-SWAP-SCORE-ENTRY
021100                           TO WNRE-SCORE-ENTRY(WS-SORT-J + 1).
021200 
021300 2300-EXIT.
021400     EXIT.
021500 
021600*****************************************************************
021700* Walk the sorted score table's top ten, dropping any drink no  *
021800* longer on the DRINK master or DRINK-IS-AVAILABLE = 'N'.        *
021900*****************************************************************
022000 3000-BUILD-CANDIDATES.
022100     IF  WNRE-SCORED-DRINK-COUNT EQUAL ZERO
022200         GO TO 3000-EXIT.
022300 
022400     IF  WNRE-SCORED-DRINK-COUNT GREATER THAN 10
022500         MOVE 10                   TO WS-TOP-LIMIT
022600     ELSE
022700         MOVE WNRE-SCORED-DRINK-COUNT TO WS-TOP-LIMIT
022800     END-IF.
022900 
023000     PERFORM 3100-CONSIDER-ONE     THRU 3100-EXIT
023100         VARYING WS-CAND-IX FROM 1 BY 1
023200         UNTIL WS-CAND-IX GREATER THAN WS-TOP-LIMIT.
023300 
023400 3000-EXIT.
023500     EXIT.
023600 
023700 3100-CONSIDER-ONE.
023800     MOVE WNRE-SCORE-DRINK-ID(WS-CAND-IX) TO WS-TARGET-DRINK-ID.
023900     PERFORM 8200-FIND-DRINK        THRU 8200-EXIT.
024000 
024100     IF  NOT WS-DRINK-FOUND
024200         GO TO 3100-EXIT.
024300     IF  NOT WNRE-DRK-AVAILABLE(WS-DRINK-IX)
024400         GO TO 3100-EXIT.
024500 
024600     ADD 1                          TO WNRE-RECOMMENDED-COUNT.
024700     MOVE WNRE-RECOMMENDED-COUNT    TO WNRE-RD-RANK
024800                                        (WNRE-RECOMMENDED-COUNT).
024900     MOVE WNRE-DRK-ID(WS-DRINK-IX)  TO WNRE-RD-DRINK-ID
025000                                        (WNRE-RECOMMENDED-COUNT).
025100     MOVE WNRE-DRK-NAME(WS-DRINK-IX) TO WNRE-RD-DRINK-NAME
025200                                        (WNRE-RECOMMENDED-COUNT).
025300 
025400     PERFORM 3200-NORMALIZE-SCORE   THRU 3200-EXIT.
025500     MOVE WS-NORMALIZED-SCORE       TO WNRE-RD-MATCH-SCORE
025600                                        (WNRE-RECOMMENDED-COUNT).
025700 
025800     PERFORM 3300-BUILD-TAG-LIST    THRU 3300-EXIT.
025900     MOVE WS-MATCHED-TAG-LIST       TO WNRE-RD-MATCHED-TAGS
026000                                        (WNRE-RECOMMENDED-COUNT).
026100 
026200     PERFORM 3400-BUILD-REASON      THRU 3400-EXIT.
026300     MOVE WS-REASON-TEXT            TO WNRE-RD-REASON
026400                                        (WNRE-RECOMMENDED-COUNT).
026500 
026600 3100-EXIT.
026700     EXIT.
026800 
026900*****************************************************************
027000* NORMALIZED = MIN(raw total, 100.0), rounded half-up to one    *
027100* decimal.  COMPUTE ROUNDED into the one-decimal picture does   *
027200* the half-up rounding - no intrinsic function needed.           *
027300*****************************************************************
027400 3200-NORMALIZE-SCORE.
027500     MOVE LOW-VALUES                TO WS-NORMALIZE-ALPHA.
027600 
027700     IF  WNRE-SCORE-TOTAL(WS-CAND-IX) GREATER THAN 100.0
027800         MOVE 100.0                 TO WS-CLAMPED-SCORE
027900     ELSE
028000         MOVE WNRE-SCORE-TOTAL(WS-CAND-IX) TO WS-CLAMPED-SCORE
028100     END-IF.
028200 
028300     COMPUTE WS-NORMALIZED-SCORE ROUNDED = WS-CLAMPED-SCORE.
028400 
028500 3200-EXIT.
028600     EXIT.
028700 
028800*****************************************************************
028900* Build the (unlimited) comma-joined list of drink tags found   *
029000* in the user's tag set, and stash the first three of them for  *
029100* 3400's tag-based reason sentence (INC-6403).                   *
029200*****************************************************************
029300 3300-BUILD-TAG-LIST.
029400     MOVE SPACES                    TO WS-MATCHED-TAG-LIST.
029500     MOVE 1                         TO WS-TAG-LIST-PTR.
029600     MOVE ZERO                      TO WS-DRINK-MATCHED-COUNT.
029700     MOVE WNRE-DRK-TAGS(WS-DRINK-IX) TO WS-SPLIT-SOURCE.
029800     PERFORM 8900-SPLIT-TAGS        THRU 8900-EXIT.
029900 
030000     IF  WS-SPLIT-TAG-COUNT GREATER THAN ZERO
030100         PERFORM 3310-APPEND-IF-MATCHED THRU 3310-EXIT
030200             VARYING WS-DTAG-IX FROM 1 BY 1
030300             UNTIL WS-DTAG-IX GREATER THAN WS-SPLIT-TAG-COUNT.
030400 
030500 3300-EXIT.
030600     EXIT.
030700 
030800 3310-APPEND-IF-MATCHED.
030900     MOVE 'N'                       TO WS-TAG-FOUND-SW.
031000     IF  WNRE-USER-TAG-COUNT GREATER THAN ZERO
031100         PERFORM 3320-COMPARE-USER  THRU 3320-EXIT
031200             VARYING WS-UTAG-IX FROM 1 BY 1
031300             UNTIL WS-UTAG-IX GREATER THAN WNRE-USER-TAG-COUNT
031400                OR WS-TAG-FOUND.
031500 
031600     IF  NOT WS-TAG-FOUND
031700         GO TO 3310-EXIT.
031800 
031900     ADD 1                          TO WS-DRINK-MATCHED-COUNT.
032000     IF  WS-DRINK-MATCHED-COUNT NOT GREATER THAN 3
032100         MOVE WS-SPLIT-TAGS(WS-DTAG-IX)
032200                       TO WS-REASON-TAG-LIST
032300                          (WS-DRINK-MATCHED-COUNT).
032400 
032500     IF  WS-DRINK-MATCHED-COUNT EQUAL 1
032600         STRING WS-SPLIT-TAGS(WS-DTAG-IX) DELIMITED BY SPACE
032700             INTO WS-MATCHED-TAG-LIST
032800             WITH POINTER WS-TAG-LIST-PTR
032900         END-STRING
033000     ELSE
033100         STRING ',' DELIMITED BY SIZE
033200                WS-SPLIT-TAGS(WS-DTAG-IX) DELIMITED BY SPACE
033300             INTO WS-MATCHED-TAG-LIST
033400             WITH POINTER WS-TAG-LIST-PTR
033500         END-STRING
033600     END-IF.
033700 
033800 3310-EXIT.
033900     EXIT.
034000 
034100 3320-COMPARE-USER.
034200     IF  WS-SPLIT-TAGS(WS-DTAG-IX) EQUAL WNRE-USER-TAG(WS-UTAG-IX)
034300         MOVE 'Y'                   TO WS-TAG-FOUND-SW.
034400 
034500 3320-EXIT.
034600     EXIT.
034700 
034800*****************************************************************
034900* Reason priority: (a) first matched rule targeting this drink  *
035000* with a non-blank RULE-REASON, (b) tag-based sentence when the *
035100* drink shares tags with the user, (c) the generic sentence.     *
035200*****************************************************************
035300 3400-BUILD-REASON.
035400     MOVE SPACES                    TO WS-REASON-TEXT.
035500     MOVE 'N'                       TO WS-REASON-FOUND-SW.
035600 
035700     IF  WNRE-MATCHED-COUNT GREATER THAN ZERO
035800         PERFORM 3410-CHECK-RULE-REASON THRU 3410-EXIT
035900             VARYING WS-MATCH-IX FROM 1 BY 1
036000             UNTIL WS-MATCH-IX GREATER THAN WNRE-MATCHED-COUNT
036100                OR WS-REASON-FOUND.
036200 
036300     IF  WS-REASON-FOUND
036400         GO TO 3400-EXIT.
036500 
036600     IF  WS-DRINK-MATCHED-COUNT GREATER THAN ZERO
036700         PERFORM 3420-BUILD-TAG-REASON     THRU 3420-EXIT
036800     ELSE
036900         PERFORM 3430-BUILD-GENERIC-REASON THRU 3430-EXIT
037000     END-IF.
037100 
037200 3400-EXIT.
037300     EXIT.
037400 
037500 3410-CHECK-RULE-REASON.
037600     MOVE WNRE-MR-RULE-IX(WS-MATCH-IX) TO WS-RULE-IX.
037700     IF  WNRE-RUL-TARGET-COUNT(WS-RULE-IX) EQUAL ZERO
037800         GO TO 3410-EXIT.
037900 
038000     MOVE 'N'                       TO WS-TARGET-FOUND-SW.
038100     PERFORM 3415-CHECK-TARGET      THRU 3415-EXIT
038200         VARYING WS-TARGET-IX FROM 1 BY 1
038300         UNTIL WS-TARGET-IX GREATER THAN
038400               WNRE-RUL-TARGET-COUNT(WS-RULE-IX)
038500            OR WS-TARGET-FOUND.
038600 
038700     IF  NOT WS-TARGET-FOUND
038800         GO TO 3410-EXIT.
038900     IF  WNRE-RUL-REASON(WS-RULE-IX) EQUAL SPACES
039000         GO TO 3410-EXIT.
039100 
039200     MOVE WNRE-RUL-REASON(WS-RULE-IX) TO WS-REASON-TEXT.
039300     MOVE 'Y'                       TO WS-REASON-FOUND-SW.
039400 
039500 3410-EXIT.
039600     EXIT.
039700 
039800 3415-CHECK-TARGET.
039900     IF  WNRE-RUL-TARGET-IDS(WS-RULE-IX, WS-TARGET-IX) EQUAL
040000         WNRE-DRK-ID(WS-DRINK-IX)
040100         MOVE 'Y'                   TO WS-TARGET-FOUND-SW.
040200 
040300 3415-EXIT.
040400     EXIT.
040500 
040600*****************************************************************
040700* Tag-based reason sentence - drink name plus up to three        *
040800* matched tags, joined with the Chinese enumeration comma.       *
040900*****************************************************************
041000 3420-BUILD-TAG-REASON.
041100     MOVE 1                         TO WS-REASON-PTR.
041200     STRING '基于您的偏好（' DELIMITED BY SIZE
041300         INTO WS-REASON-TEXT
041400         WITH POINTER WS-REASON-PTR
041500     END-STRING.
041600 
041700     IF  WS-DRINK-MATCHED-COUNT GREATER THAN 3
041800         MOVE 3                     TO WS-REASON-TAG-LIMIT
041900     ELSE
042000         MOVE WS-DRINK-MATCHED-COUNT TO WS-REASON-TAG-LIMIT
042100     END-IF.
042200 
042300     PERFORM 3425-APPEND-REASON-TAG THRU 3425-EXIT
042400         VARYING WS-RTAG-IX FROM 1 BY 1
042500         UNTIL WS-RTAG-IX GREATER THAN WS-REASON-TAG-LIMIT.
042600 
042700     STRING '），这款' DELIMITED BY SIZE
042800            WNRE-DRK-NAME(WS-DRINK-IX) DELIMITED BY SPACE
042900            '非常适合您' DELIMITED BY SIZE
043000         INTO WS-REASON-TEXT
043100         WITH POINTER WS-REASON-PTR
043200     END-STRING.
043300 
043400 3420-EXIT.
043500     EXIT.
043600 
043700 3425-APPEND-REASON-TAG.
043800     IF  WS-RTAG-IX GREATER THAN 1
043900         STRING '、' DELIMITED BY SIZE
044000             INTO WS-REASON-TEXT
044100             WITH POINTER WS-REASON-PTR
044200         END-STRING.
044300 
044400     STRING WS-REASON-TAG-LIST(WS-RTAG-IX) DELIMITED BY SPACE
044500         INTO WS-REASON-TEXT
044600         WITH POINTER WS-REASON-PTR
044700     END-STRING.
044800 
044900 3425-EXIT.
045000     EXIT.
045100 
045200*****************************************************************
045300* Generic reason sentence - used when the drink matched no rule *
045400* reason and shares no tags with the caller's selections.        *
045500*****************************************************************
045600 3430-BUILD-GENERIC-REASON.
045700     MOVE 1                         TO WS-REASON-PTR.
045800     STRING '这款' DELIMITED BY SIZE
045900            WNRE-DRK-NAME(WS-DRINK-IX) DELIMITED BY SPACE
046000            '是我们的热门推荐，相信您会喜欢'
046100                                      DELIMITED BY SIZE
046200         INTO WS-REASON-TEXT
046300         WITH POINTER WS-REASON-PTR
046400     END-STRING.
046500 
046600 3430-EXIT.
046700     EXIT.
046800 
046900*****************************************************************
047000* Default fallback (INC-4530) - only reached when 3000 left     *
047100* zero surviving rows.  Featured + available drinks, ranked by  *
047200* popularity, fixed score and reason text.                       *
047300*****************************************************************
047400 4000-CHECK-FALLBACK.
047500     IF  WNRE-RECOMMENDED-COUNT GREATER THAN ZERO
047600         GO TO 4000-EXIT.
047700 
047800     MOVE ZERO                      TO WS-FALLBACK-COUNT.
047900     IF  WNRE-DRINK-COUNT EQUAL ZERO
048000         GO TO 4000-EXIT.
048100 
048200     PERFORM 4100-COLLECT-FALLBACK  THRU 4100-EXIT
048300         VARYING WS-DRINK-IX FROM 1 BY 1
048400         UNTIL WS-DRINK-IX GREATER THAN WNRE-DRINK-COUNT.
048500 
048600     IF  WS-FALLBACK-COUNT EQUAL ZERO
048700         GO TO 4000-EXIT.
048800 
048900     PERFORM 4200-SORT-FALLBACK     THRU 4200-EXIT.
049000     PERFORM 4300-EMIT-FALLBACK     THRU 4300-EXIT.
049100     MOVE 'Y'                       TO WNRE-FALLBACK-SW.
049200 
049300 4000-EXIT.
049400     EXIT.
049500 
049600 4100-COLLECT-FALLBACK.
049700     IF  WNRE-DRK-AVAILABLE(WS-DRINK-IX)
049800         AND WNRE-DRK-FEATURED(WS-DRINK-IX)
049900         ADD 1                      TO WS-FALLBACK-COUNT
050000         MOVE WS-DRINK-IX TO WS-FALLBACK-IX(WS-FALLBACK-COUNT).
050100 
050200 4100-EXIT.
050300     EXIT.
050400 
050500 4200-SORT-FALLBACK.
050600     IF  WS-FALLBACK-COUNT LESS THAN 2
050700         GO TO 4200-EXIT.
050800 
050900     PERFORM 4210-SORT-OUTER        THRU 4210-EXIT
051000         VARYING WS-SORT-I FROM 1 BY 1
051100         UNTIL WS-SORT-I GREATER THAN WS-FALLBACK-COUNT.
051200 
051300 4200-EXIT.
051400     EXIT.
051500 
051600 4210-SORT-OUTER.
051700     PERFORM 4220-SORT-INNER        THRU 4220-EXIT
051800         VARYING WS-SORT-J FROM 1 BY 1
051900         UNTIL WS-SORT-J NOT LESS THAN WS-FALLBACK-COUNT.
052000 
052100 4210-EXIT.
052200     EXIT.
052300 
052400 4220-SORT-INNER.
052500     MOVE LOW-VALUES                TO WS-FALLBACK-CMP-ALPHA.
052600     MOVE WS-FALLBACK-IX(WS-SORT-J)     TO WS-CMP-IX-1.
052700     MOVE WS-FALLBACK-IX(WS-SORT-J + 1) TO WS-CMP-IX-2.
052800 
052900     IF  WNRE-DRK-VIEW-COUNT(WS-CMP-IX-1) LESS THAN
053000         WNRE-DRK-VIEW-COUNT(WS-CMP-IX-2)
053100         MOVE WS-CMP-IX-2 TO WS-FALLBACK-IX(WS-SORT-J)
053200         MOVE WS-CMP-IX-1 TO WS-FALLBACK-IX(WS-SORT-J + 1).
053300 
053400 4220-EXIT.
053500     EXIT.
053600 
053700 4300-EMIT-FALLBACK.
053800     IF  WS-FALLBACK-COUNT GREATER THAN 5
053900         MOVE 5                     TO WS-FALLBACK-LIMIT
054000     ELSE
054100         MOVE WS-FALLBACK-COUNT     TO WS-FALLBACK-LIMIT
054200     END-IF.
054300 
054400     PERFORM 4310-EMIT-ONE          THRU 4310-EXIT
054500         VARYING WS-FB-IX FROM 1 BY 1
054600         UNTIL WS-FB-IX GREATER THAN WS-FALLBACK-LIMIT.
054700 
054800 4300-EXIT.
054900     EXIT.
055000 
055100 4310-EMIT-ONE.
055200     MOVE WS-FALLBACK-IX(WS-FB-IX)  TO WS-DRINK-IX.
055300     ADD 1                          TO WNRE-RECOMMENDED-COUNT.
055400     MOVE WNRE-RECOMMENDED-COUNT    TO WNRE-RD-RANK
055500                                        (WNRE-RECOMMENDED-COUNT).
055600     MOVE WNRE-DRK-ID(WS-DRINK-IX)  TO WNRE-RD-DRINK-ID
055700                                        (WNRE-RECOMMENDED-COUNT).
055800     MOVE WNRE-DRK-NAME(WS-DRINK-IX) TO WNRE-RD-DRINK-NAME
055900                                        (WNRE-RECOMMENDED-COUNT).
056000     MOVE 60.0                      TO WNRE-RD-MATCH-SCORE
056100                                        (WNRE-RECOMMENDED-COUNT).
056200     MOVE SPACES                    TO WNRE-RD-MATCHED-TAGS
056300                                        (WNRE-RECOMMENDED-COUNT).
056400     MOVE '热门推荐酒品，深受顾客喜爱'
056500                               TO WNRE-RD-REASON
056600                                  (WNRE-RECOMMENDED-COUNT).
056700 
056800 4310-EXIT.
056900     EXIT.
057000 
057100*****************************************************************
057200* RUN-TOTAL-SCORE = average of the final RD-MATCH-SCORE values, *
057300* zero when the list is empty (cannot happen once the fallback  *
057400* has applied, but computed defensively all the same).           *
057500*****************************************************************
057600 5000-COMPUTE-TOTALS.
057700     MOVE WNRE-RECOMMENDED-COUNT    TO WNRE-RUN-RECOMMENDED-COUNT.
057800     MOVE WNRE-FALLBACK-SW          TO WNRE-RUN-FALLBACK-FLAG.
057900 
058000     IF  WNRE-RECOMMENDED-COUNT EQUAL ZERO
058100         MOVE ZERO                  TO WNRE-RUN-TOTAL-SCORE
058200         GO TO 5000-EXIT.
058300 
058400     MOVE ZERO                      TO WS-SCORE-SUM.
058500     PERFORM 5100-SUM-SCORE         THRU 5100-EXIT
058600         VARYING WS-RD-IX FROM 1 BY 1
058700         UNTIL WS-RD-IX GREATER THAN WNRE-RECOMMENDED-COUNT.
058800 
058900     COMPUTE WNRE-RUN-TOTAL-SCORE ROUNDED =
059000         WS-SCORE-SUM / WNRE-RECOMMENDED-COUNT.
059100 
059200 5000-EXIT.
059300     EXIT.
059400 
059500 5100-SUM-SCORE.
059600     ADD WNRE-RD-MATCH-SCORE(WS-RD-IX) TO WS-SCORE-SUM.
059700 
059800 5100-EXIT.
059900     EXIT.
060000 
060100*****************************************************************
060200* Find WS-TARGET-DRINK-ID's row in WNRE-DRINK-TABLE.             *
060300*****************************************************************
060400 8200-FIND-DRINK.
060500     MOVE 'N'                       TO WS-DRINK-FOUND-SW.
060600     IF  WNRE-DRINK-COUNT GREATER THAN ZERO
060700         PERFORM 8210-COMPARE-DRINK THRU 8210-EXIT
060800             VARYING WS-DRINK-SEARCH-IX FROM 1 BY 1
060900             UNTIL WS-DRINK-SEARCH-IX GREATER THAN
061000                   WNRE-DRINK-COUNT
061100                OR WS-DRINK-FOUND.
061200 
061300     IF  WS-DRINK-FOUND
061400         MOVE WS-DRINK-SEARCH-IX    TO WS-DRINK-IX.
061500 
061600 8200-EXIT.
061700     EXIT.
061800 
061900 8210-COMPARE-DRINK.
062000     IF  WNRE-DRK-ID(WS-DRINK-SEARCH-IX) EQUAL WS-TARGET-DRINK-ID
062100         MOVE 'Y'                   TO WS-DRINK-FOUND-SW.
062200 
062300 8210-EXIT.
062400     EXIT.
062500 
062600*****************************************************************
062700* Split WS-SPLIT-SOURCE on comma into WS-SPLIT-TAGS, trimmed of  *
062800* leading blanks and capped at 10 entries - same technique as   *
062900* WNRE004 (INC-7204).                                            *
063000*****************************************************************
063100 8900-SPLIT-TAGS.
063200     MOVE 1                         TO WS-SPLIT-PTR.
063300     MOVE ZERO                      TO WS-SPLIT-TAG-COUNT.
063400 
063500     PERFORM 8910-SPLIT-ONE-TAG     THRU 8910-EXIT
063600         UNTIL WS-SPLIT-PTR GREATER THAN 200
063700            OR WS-SPLIT-TAG-COUNT NOT LESS THAN 10.
063800 
063900 8900-EXIT.
064000     EXIT.
064100 
064200 8910-SPLIT-ONE-TAG.
064300     UNSTRING WS-SPLIT-SOURCE DELIMITED BY ','
064400         INTO WS-SPLIT-TAG
064500         WITH POINTER WS-SPLIT-PTR
064600     END-UNSTRING.
064700 
064800     PERFORM 8915-TRIM-LEADING-SPACE THRU 8915-EXIT.
064900 
065000     IF  WS-SPLIT-TAG NOT = SPACES
065100         ADD 1                      TO WS-SPLIT-TAG-COUNT
065200         MOVE WS-SPLIT-TAG          TO WS-SPLIT-TAGS
065300                                       (WS-SPLIT-TAG-COUNT).
065400 
065500 8910-EXIT.
065600     EXIT.
065700 
065800*****************************************************************
065900* A tag list stored as "sweet, fruity" splits on the comma into *
066000* tokens "sweet" and " fruity" -- shift the leading blanks off   *
066100* the front of the token so it compares equal to a keyword      *
066200* typed without the delimiter's blank (INC-7204).                *
066300*****************************************************************
066400 8915-TRIM-LEADING-SPACE.
066500     MOVE ZERO                      TO WS-TRIM-SHIFT-CTR.
066600     PERFORM 8916-SHIFT-ONE-SPACE   THRU 8916-EXIT
066700         UNTIL WS-SPLIT-TAG(1:1) NOT = SPACE
066800            OR WS-SPLIT-TAG = SPACES
066900            OR WS-TRIM-SHIFT-CTR NOT LESS THAN 19.
067000 
067100 8915-EXIT.
067200     EXIT.
067300 
067400 8916-SHIFT-ONE-SPACE.
067500     MOVE WS-SPLIT-TAG(2:18)        TO WS-SPLIT-TAG(1:18).
067600     MOVE SPACE                     TO WS-SPLIT-TAG(19:1).
067700     ADD 1                          TO WS-TRIM-SHIFT-CTR.
067800 
067900 8916-EXIT.
068000     EXIT.
068100 
068200*****************************************************************
068300* Return control to WNREPLT.                                    *
068400*****************************************************************
068500 9000-RETURN.
068600     GOBACK.
068700 
068800 9000-EXIT.
068900     EXIT.
069000 
069100 COPY WNREERR.
