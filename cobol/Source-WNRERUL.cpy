000100*****************************************************************
000200* WNRE RULE record definition.                                  *
000300*                                                                *
000400* One admin-authored recommendation rule, as carried on the     *
000500* RULE master file.  RULE-OPTION-IDS and RULE-TARGET-DRINK-IDS  *
000600* were already broken out into fixed tables by the extract that *
000700* built this file, capped at 20 entries -- the same cap the     *
000800* rule-maintenance screens enforce when a rule is authored.     *
001000*****************************************************************
001100 01  RULE-RECORD.
001200     05  RULE-ID                   PIC S9(18)     COMP-3.
001300     05  RULE-NAME                 PIC X(100).
001400     05  RULE-OPTION-TABLE.
001500         10  RULE-OPTION-IDS       PIC S9(18)     COMP-3
001600                                    OCCURS 20 TIMES.
001700     05  RULE-OPTION-COUNT         PIC S9(4)      COMP-3.
001800     05  RULE-TARGET-TABLE.
001900         10  RULE-TARGET-DRINK-IDS PIC S9(18)     COMP-3
002000                                    OCCURS 20 TIMES.
002100     05  RULE-TARGET-DRINK-COUNT   PIC S9(4)      COMP-3.
002200     05  RULE-MATCH-SCORE          PIC S9(3)V9(2) COMP-3.
002300     05  RULE-REASON               PIC X(200).
002400     05  RULE-CONDITION-TYPE       PIC X(07).
002500         88  RULE-COND-EXACT              VALUE 'exact'.
002600         88  RULE-COND-PARTIAL            VALUE 'partial'.
002700         88  RULE-COND-FUZZY               VALUE 'fuzzy'.
002800     05  RULE-MIN-MATCH-COUNT      PIC S9(4)      COMP-3.
002900     05  RULE-IS-ACTIVE            PIC X(01).
003000         88  RULE-ACTIVE                  VALUE 'Y'.
003100         88  RULE-INACTIVE                VALUE 'N'.
003200     05  RULE-PRIORITY-LEVEL       PIC S9(4)      COMP-3.
003300     05  FILLER                    PIC X(30).
