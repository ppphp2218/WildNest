000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    WNRE004.
000300 AUTHOR.        Randy T. Ferris.
000400 INSTALLATION.  WILDNEST DATA CENTER.
000500 DATE-WRITTEN.  11/06/1989.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - PRODUCTION BATCH.
000800*****************************************************************
000900*                                                               *
001000* WNRE - WildNest Recommendation Engine batch suite.            *
001100*                                                               *
001200* Drink scoring phase.  CALLed by WNREPLT after WNRE003 has     *
001300* built and sorted WNRE-MATCHED-RULE-TABLE.  Accumulates one    *
001400* running total per distinct drink id in WNRE-DRINK-SCORE-      *
001500* TABLE across three independent passes -- rule score, tag      *
001600* score, weight bonus -- per the three-contribution scoring     *
001700* model Marketing signed off on.  Nothing here clamps or        *
001800* rounds; that is WNRE005's job at ranking time.                 *
001900*                                                               *
002000* Date       UserID   Description                              *
002100* ---------- -------- ----------------------------------------- *
002200* 11/06/1989 RTF      Initial version - rule-score pass only.   * CH0001Y 
002300* 03/30/1990 RTF      Added tag-score pass with comma-split of  * CH0002Y 
002400*                     OPT-TAG-KEYWORDS and DRINK-TAGS.           *CH0002Y 
002500* 06/18/1992 LKM      Added weight-bonus pass (INC-4650).        *CH0003Y 
002600* 09/02/1993 LKM      Weight bonus now applies only to drinks   * CH0004Y 
002700*                     with a nonzero score already on the       * CH0004Y 
002800*                     table - Marketing did not want it acting  * CH0004Y 
002900*                     as a flat award to every drink (INC-4981).* CH0004Y 
003000* 04/03/1998 DPQ      Year-2000 remediation - no date fields in * CH0005Y 
003100*                     this program, reviewed and signed off.    * CH0005Y 
003200* 02/25/1999 DPQ      Y2K regression pass - no changes required.* CH0006Y 
003300* 08/14/2003 MHS      Tag split rewritten using UNSTRING WITH   * CH0007Y 
003400*                     POINTER after the old fixed 3-tag split   * CH0007Y 
003500*                     dropped a drink's 4th and 5th tags        * CH0007Y 
003600*                     (INC-7204).                                *CH0007Y 
003700* 01/09/2008 GRV      Distinct-user-tag table raised to 50      * CH0008Y 
003800*                     entries; excess tags now DISPLAY a        * CH0008Y 
003900*                     warning instead of abending the run.      * CH0008Y 
004000* 03/14/2011 GRV      Score table raised to 500 entries with a  * CH0009Y 
004100*                     table-full abend on overflow.              *CH0009Y 
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01                     IS TOP-OF-FORM
004700     UPSI-0                  IS WNRE-RERUN-SWITCH
004800     CLASS WNRE-YES-NO-CLASS IS 'Y' 'N'.
004900 
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200 
005300*****************************************************************
005400* Subscripts used across all three scoring passes.               *
005500*****************************************************************
005600 01  WS-SEL-IX                  PIC S9(4) COMP-3 VALUE ZERO.
005700 01  WS-RULE-IX                 PIC S9(4) COMP-3 VALUE ZERO.
005800 01  WS-MATCH-IX                PIC S9(4) COMP-3 VALUE ZERO.
005900 01  WS-TARGET-IX               PIC S9(4) COMP-3 VALUE ZERO.
006000 01  WS-DRINK-IX                PIC S9(4) COMP-3 VALUE ZERO.
006100 01  WS-DTAG-IX                 PIC S9(4) COMP-3 VALUE ZERO.
006200 01  WS-UTAG-IX                 PIC S9(4) COMP-3 VALUE ZERO.
006300 01  WS-OPTION-SEARCH-IX        PIC S9(4) COMP-3 VALUE ZERO.
006400 01  WS-OPTION-IX               PIC S9(4) COMP-3 VALUE ZERO.
006500 01  WS-SCORE-SEARCH-IX         PIC S9(4) COMP-3 VALUE ZERO.
006600 01  WS-SCORE-IX                PIC S9(4) COMP-3 VALUE ZERO.
006700 
006800*****************************************************************
006900* Option/drink id search keys - one alphanumeric redefine used  *
007000* only to clear both keys together at phase start.               *
007100*****************************************************************
007200 01  WS-SEARCH-KEYS.
007300     05  WS-LOOKUP-OPTION-ID     PIC S9(18) COMP-3.
007400     05  WS-TARGET-DRINK-ID      PIC S9(18) COMP-3.
007500     05  FILLER                  PIC X(02).
007600 01  WS-SEARCH-KEYS-ALPHA REDEFINES WS-SEARCH-KEYS PIC X(22).
007700 
007800 01  WS-OPTION-FOUND-SW         PIC X(01) VALUE 'N'.
007900     88  WS-OPTION-FOUND               VALUE 'Y'.
008000 01  WS-SCORE-FOUND-SW          PIC X(01) VALUE 'N'.
008100     88  WS-SCORE-FOUND                 VALUE 'Y'.
008200 01  WS-TAG-FOUND-SW            PIC X(01) VALUE 'N'.
008300     88  WS-TAG-FOUND                    VALUE 'Y'.
008400 
008500*****************************************************************
008600* Generic comma-list splitter, shared by the option-tag pass    *
008700* and the drink-tag pass.  UNSTRING is walked WITH POINTER one  *
008800* token at a time rather than driven off a fixed INTO list, so  *
008900* a keyword list of any length up to the 10-tag cap splits      *
009000* correctly (INC-7204).                                         *
009100*****************************************************************
009200 01  WS-SPLIT-SOURCE            PIC X(200).
009300 01  WS-SPLIT-PTR               PIC S9(4) COMP  VALUE 1.
009400 01  WS-SPLIT-TAG                PIC X(19).
009500 01  WS-TRIM-SHIFT-CTR          PIC S9(4) COMP  VALUE ZERO.
009600 01  WS-SPLIT-TAG-COUNT          PIC S9(4) COMP-3 VALUE ZERO.
009700 01  WS-SPLIT-TAG-TABLE.
009800     05  WS-SPLIT-TAGS           PIC X(19) OCCURS 10 TIMES.
009900     05  FILLER                  PIC X(02).
010000 
010100*****************************************************************
010200* Tag-score pass work area, reset for every drink so a          *
010300* previous drink's counts can never bleed into the next one's.  *
010400*****************************************************************
010500 01  WS-TAG-SCORE-WORK.
010600     05  WS-DRINK-TAG-COUNT      PIC S9(4)      COMP-3.
010700     05  WS-MATCHED-TAG-COUNT    PIC S9(4)      COMP-3.
010800     05  WS-TAG-DENOMINATOR      PIC S9(4)      COMP-3.
010900     05  WS-TAG-SCORE            PIC S9(5)V9(4) COMP-3.
011000     05  FILLER                  PIC X(02).
011100 01  WS-TAG-SCORE-ALPHA REDEFINES WS-TAG-SCORE-WORK PIC X(16).
011200 
011300*****************************************************************
011400* Weight-bonus pass scratch - the 30.0 ceiling is carried here  *
011500* rather than as a literal so a future rate change is a one     *
011600* line VALUE clause edit, same house habit as the OPTION and    *
011700* RULE limit constants in WNRE008.                               *
011800*****************************************************************
011900 01  WS-WEIGHT-SCRATCH.
012000     05  WS-RAW-WEIGHT-BONUS     PIC S9(5)V9(4) COMP-3.
012100     05  WS-WEIGHT-CAP           PIC S9(5)V9(4) COMP-3
012200                                  VALUE 30.0.
012300     05  FILLER                  PIC X(02).
012400 01  WS-WEIGHT-SCRATCH-ALPHA REDEFINES WS-WEIGHT-SCRATCH
012500                                       PIC X(12).
012600 
012700 LINKAGE SECTION.
012800 COPY WNRERUN.
012900 COPY WNREERR.
013000 
013100 PROCEDURE DIVISION USING WNRE-RUN-AREA.
013200 
013300*****************************************************************
013400* Main process.                                                 *
013500*****************************************************************
013600     PERFORM 1000-INITIALIZE       THRU 1000-EXIT.
013700     PERFORM 2000-BUILD-USER-TAGS  THRU 2000-EXIT.
013800     PERFORM 3000-SCORE-BY-RULES   THRU 3000-EXIT.
013900     PERFORM 4000-SCORE-BY-TAGS    THRU 4000-EXIT.
014000     PERFORM 5000-SCORE-BY-WEIGHT  THRU 5000-EXIT.
014100     PERFORM 9000-RETURN           THRU 9000-EXIT.
014200 
014300*****************************************************************
014400* Perform initialization.                                       *
014500*****************************************************************
014600 1000-INITIALIZE.
014700     MOVE LOW-VALUES               TO WS-SEARCH-KEYS-ALPHA.
014800     MOVE ZEROES                   TO WNRE-SCORED-DRINK-COUNT
014900                                       WNRE-USER-TAG-COUNT
015000                                       WNRE-TOTAL-WEIGHT
015100                                       WNRE-WEIGHT-BONUS.
015200 
015300 1000-EXIT.
015400     EXIT.
015500 
015600*****************************************************************
015700* Build the distinct user-tag set from every selected option's  *
015800* OPT-TAG-KEYWORDS.  An unmatched selected option id (dropped   *
015900* per BUSINESS RULES) contributes no tags.                       *
016000*****************************************************************
016100 2000-BUILD-USER-TAGS.
016200     IF  WNRE-SELECTED-COUNT EQUAL ZERO
016300         GO TO 2000-EXIT.
016400 
016500     PERFORM 2100-ADD-OPTION-TAGS  THRU 2100-EXIT
016600         VARYING WS-SEL-IX FROM 1 BY 1
016700         UNTIL WS-SEL-IX GREATER THAN WNRE-SELECTED-COUNT.
016800 
016900 2000-EXIT.
017000     EXIT.
017100 
017200 2100-ADD-OPTION-TAGS.
017300     MOVE WNRE-SELECTED-OPTION-ID(WS-SEL-IX)
017400                                   TO WS-LOOKUP-OPTION-ID.
017500     PERFORM 8100-FIND-OPTION      THRU 8100-EXIT.
017600     IF  NOT WS-OPTION-FOUND
017700         GO TO 2100-EXIT.
017800 
017900     MOVE WNRE-OPT-TAGS(WS-OPTION-IX) TO WS-SPLIT-SOURCE.
018000     PERFORM 2900-SPLIT-TAGS        THRU 2900-EXIT.
018100 
018200     IF  WS-SPLIT-TAG-COUNT GREATER THAN ZERO
018300         PERFORM 2200-ADD-DISTINCT  THRU 2200-EXIT
018400             VARYING WS-DTAG-IX FROM 1 BY 1
018500             UNTIL WS-DTAG-IX GREATER THAN WS-SPLIT-TAG-COUNT.
018600 
018700 2100-EXIT.
018800     EXIT.
018900 
019000*****************************************************************
019100* Add one split tag to WNRE-USER-TAG-TABLE if it is not already *
019200* there.  A full table logs a warning and drops the tag rather  *
019300* than abending the run (INC-8xxx era policy for this table).   *
019400*****************************************************************
019500 2200-ADD-DISTINCT.
019600     MOVE 'N'                      TO WS-TAG-FOUND-SW.
019700     IF  WNRE-USER-TAG-COUNT GREATER THAN ZERO
019800         PERFORM 2210-COMPARE-TAG  THRU 2210-EXIT
019900             VARYING WS-UTAG-IX FROM 1 BY 1
020000             UNTIL WS-UTAG-IX GREATER THAN WNRE-USER-TAG-COUNT
020100                OR WS-TAG-FOUND.
020200 
020300     IF  WS-TAG-FOUND
020400         GO TO 2200-EXIT.
020500 
020600     IF  WNRE-USER-TAG-COUNT NOT LESS THAN 50
020700         DISPLAY 'WNRE004 - USER TAG TABLE FULL, TAG IGNORED'
020800         GO TO 2200-EXIT.
020900 
021000     ADD 1                         TO WNRE-USER-TAG-COUNT.
021100     MOVE WS-SPLIT-TAGS(WS-DTAG-IX)
021200                                   TO WNRE-USER-TAG
021300                                      (WNRE-USER-TAG-COUNT).
021400 
021500 2200-EXIT.
021600     EXIT.
021700 
021800 2210-COMPARE-TAG.
021900     IF  WNRE-USER-TAG(WS-UTAG-IX) EQUAL WS-SPLIT-TAGS(WS-DTAG-IX)
022000         MOVE 'Y'                  TO WS-TAG-FOUND-SW.
022100 
022200 2210-EXIT.
022300     EXIT.
022400 
022500*****************************************************************
022600* Contribution 1 - rule score.  Every matched rule's FINAL-      *
022700* SCORE is added to every drink id in that rule's target list,  *
022800* additive across rules that share a target drink.               *
022900*****************************************************************
023000 3000-SCORE-BY-RULES.
023100     IF  WNRE-MATCHED-COUNT EQUAL ZERO
023200         GO TO 3000-EXIT.
023300 
023400     PERFORM 3100-SCORE-ONE-RULE   THRU 3100-EXIT
023500         VARYING WS-MATCH-IX FROM 1 BY 1
023600         UNTIL WS-MATCH-IX GREATER THAN WNRE-MATCHED-COUNT.
023700 
023800 3000-EXIT.
023900     EXIT.
024000 
024100 3100-SCORE-ONE-RULE.
024200     MOVE WNRE-MR-RULE-IX(WS-MATCH-IX) TO WS-RULE-IX.
024300     IF  WNRE-RUL-TARGET-COUNT(WS-RULE-IX) EQUAL ZERO
024400         GO TO 3100-EXIT.
024500 
024600     PERFORM 3200-ADD-TO-TARGET    THRU 3200-EXIT
024700         VARYING WS-TARGET-IX FROM 1 BY 1
024800         UNTIL WS-TARGET-IX GREATER THAN
024900               WNRE-RUL-TARGET-COUNT(WS-RULE-IX).
025000 
025100 3100-EXIT.
025200     EXIT.
025300 
025400 3200-ADD-TO-TARGET.
025500     MOVE WNRE-RUL-TARGET-IDS(WS-RULE-IX, WS-TARGET-IX)
025600                                   TO WS-TARGET-DRINK-ID.
025700     PERFORM 8000-FIND-OR-CREATE   THRU 8000-EXIT.
025800     ADD WNRE-MR-FINAL-SCORE(WS-MATCH-IX)
025900                           TO WNRE-SCORE-TOTAL
026000                              (WS-SCORE-IX).
026100 
026200 3200-EXIT.
026300     EXIT.
026400 
026500*****************************************************************
026600* Contribution 2 - tag score.  Only available drinks compete;   *
026700* an unavailable drink is skipped outright, not merely denied   *
026800* the bonus, so contribution-1-only scores on it survive        *
026900* untouched here and are discarded later, at ranking time.       *
027000*****************************************************************
027100 4000-SCORE-BY-TAGS.
027200     IF  WNRE-DRINK-COUNT EQUAL ZERO
027300         GO TO 4000-EXIT.
027400 
027500     PERFORM 4100-SCORE-ONE-DRINK  THRU 4100-EXIT
027600         VARYING WS-DRINK-IX FROM 1 BY 1
027700         UNTIL WS-DRINK-IX GREATER THAN WNRE-DRINK-COUNT.
027800 
027900 4000-EXIT.
028000     EXIT.
028100 
028200 4100-SCORE-ONE-DRINK.
028300     IF  NOT WNRE-DRK-AVAILABLE(WS-DRINK-IX)
028400         GO TO 4100-EXIT.
028500 
028600     MOVE LOW-VALUES               TO WS-TAG-SCORE-ALPHA.
028700     MOVE WNRE-DRK-TAGS(WS-DRINK-IX) TO WS-SPLIT-SOURCE.
028800     PERFORM 2900-SPLIT-TAGS        THRU 2900-EXIT.
028900     MOVE WS-SPLIT-TAG-COUNT        TO WS-DRINK-TAG-COUNT.
029000 
029100     IF  WS-DRINK-TAG-COUNT GREATER THAN ZERO
029200         PERFORM 4200-CHECK-DRINK-TAG THRU 4200-EXIT
029300             VARYING WS-DTAG-IX FROM 1 BY 1
029400             UNTIL WS-DTAG-IX GREATER THAN WS-DRINK-TAG-COUNT.
029500 
029600     IF  WS-MATCHED-TAG-COUNT EQUAL ZERO
029700         GO TO 4100-EXIT.
029800 
029900     IF  WS-DRINK-TAG-COUNT NOT LESS THAN WNRE-USER-TAG-COUNT
030000         MOVE WS-DRINK-TAG-COUNT    TO WS-TAG-DENOMINATOR
030100     ELSE
030200         MOVE WNRE-USER-TAG-COUNT   TO WS-TAG-DENOMINATOR
030300     END-IF.
030400 
030500     COMPUTE WS-TAG-SCORE ROUNDED =
030600         (WS-MATCHED-TAG-COUNT / WS-TAG-DENOMINATOR) * 50.0.
030700 
030800     MOVE WNRE-DRK-ID(WS-DRINK-IX)  TO WS-TARGET-DRINK-ID.
030900     PERFORM 8000-FIND-OR-CREATE    THRU 8000-EXIT.
031000     ADD WS-TAG-SCORE               TO WNRE-SCORE-TOTAL
031100                                        (WS-SCORE-IX).
031200 
031300 4100-EXIT.
031400     EXIT.
031500 
031600 4200-CHECK-DRINK-TAG.
031700     MOVE 'N'                      TO WS-TAG-FOUND-SW.
031800     IF  WNRE-USER-TAG-COUNT GREATER THAN ZERO
031900         PERFORM 4210-COMPARE-USER THRU 4210-EXIT
032000             VARYING WS-UTAG-IX FROM 1 BY 1
032100             UNTIL WS-UTAG-IX GREATER THAN WNRE-USER-TAG-COUNT
032200                OR WS-TAG-FOUND.
032300 
032400     IF  WS-TAG-FOUND
032500         ADD 1                     TO WS-MATCHED-TAG-COUNT.
032600 
032700 4200-EXIT.
032800     EXIT.
032900 
033000 4210-COMPARE-USER.
033100     IF  WS-SPLIT-TAGS(WS-DTAG-IX) EQUAL WNRE-USER-TAG(WS-UTAG-IX)
033200         MOVE 'Y'                  TO WS-TAG-FOUND-SW.
033300 
033400 4210-EXIT.
033500     EXIT.
033600 
033700*****************************************************************
033800* Contribution 3 - weight bonus.  Applies only to drinks that   *
033900* already carry a nonzero total from contributions 1 or 2       *
034000* (INC-4981) - never a flat award to every drink on the table.  *
034100*****************************************************************
034200 5000-SCORE-BY-WEIGHT.
034300     MOVE ZERO                     TO WNRE-TOTAL-WEIGHT.
034400     IF  WNRE-SELECTED-COUNT EQUAL ZERO
034500         GO TO 5000-EXIT.
034600 
034700     PERFORM 5100-ADD-OPTION-WEIGHT THRU 5100-EXIT
034800         VARYING WS-SEL-IX FROM 1 BY 1
034900         UNTIL WS-SEL-IX GREATER THAN WNRE-SELECTED-COUNT.
035000 
035100     IF  WNRE-TOTAL-WEIGHT NOT GREATER THAN ZERO
035200         GO TO 5000-EXIT.
035300 
035400     MOVE LOW-VALUES                TO WS-WEIGHT-SCRATCH-ALPHA.
035500     COMPUTE WS-RAW-WEIGHT-BONUS ROUNDED =
035600         WNRE-TOTAL-WEIGHT * 10.
035700 
035800     IF  WS-RAW-WEIGHT-BONUS GREATER THAN WS-WEIGHT-CAP
035900         MOVE WS-WEIGHT-CAP         TO WNRE-WEIGHT-BONUS
036000     ELSE
036100         MOVE WS-RAW-WEIGHT-BONUS   TO WNRE-WEIGHT-BONUS
036200     END-IF.
036300 
036400     IF  WNRE-SCORED-DRINK-COUNT EQUAL ZERO
036500         GO TO 5000-EXIT.
036600 
036700     PERFORM 5200-APPLY-BONUS       THRU 5200-EXIT
036800         VARYING WS-SCORE-SEARCH-IX FROM 1 BY 1
036900         UNTIL WS-SCORE-SEARCH-IX GREATER THAN
037000               WNRE-SCORED-DRINK-COUNT.
037100 
037200 5000-EXIT.
037300     EXIT.
037400 
037500 5100-ADD-OPTION-WEIGHT.
037600     MOVE WNRE-SELECTED-OPTION-ID(WS-SEL-IX)
037700                                   TO WS-LOOKUP-OPTION-ID.
037800     PERFORM 8100-FIND-OPTION      THRU 8100-EXIT.
037900     IF  WS-OPTION-FOUND
038000         ADD WNRE-OPT-WEIGHT(WS-OPTION-IX) TO WNRE-TOTAL-WEIGHT.
038100 
038200 5100-EXIT.
038300     EXIT.
038400 
038500 5200-APPLY-BONUS.
038600     IF  WNRE-SCORE-TOTAL(WS-SCORE-SEARCH-IX) GREATER THAN ZERO
038700         ADD WNRE-WEIGHT-BONUS      TO
038800             WNRE-SCORE-TOTAL(WS-SCORE-SEARCH-IX).
038900 
039000 5200-EXIT.
039100     EXIT.
039200 
039300*****************************************************************
039400* Split WS-SPLIT-SOURCE on comma into WS-SPLIT-TAGS, trimmed of  *
039500* leading blanks and capped at 10 entries.  Shared by the        *
039600* option-tag pass (2100) and the drink-tag pass (4100) - the     *
039700* caller consumes the table before the next call, so one shared *
039750* work area is safe.                                             *
039800*****************************************************************
039900 2900-SPLIT-TAGS.
040000     MOVE 1                        TO WS-SPLIT-PTR.
040100     MOVE ZERO                     TO WS-SPLIT-TAG-COUNT.
040200 
040300     PERFORM 2910-SPLIT-ONE-TAG    THRU 2910-EXIT
040400         UNTIL WS-SPLIT-PTR GREATER THAN 200
040500            OR WS-SPLIT-TAG-COUNT NOT LESS THAN 10.
040600 
040700 2900-EXIT.
040800     EXIT.
040900 
041000 2910-SPLIT-ONE-TAG.
041100     UNSTRING WS-SPLIT-SOURCE DELIMITED BY ','
041200         INTO WS-SPLIT-TAG
041300         WITH POINTER WS-SPLIT-PTR
041400     END-UNSTRING.
041500 
041600     PERFORM 2915-TRIM-LEADING-SPACE THRU 2915-EXIT.
041700 
041800     IF  WS-SPLIT-TAG NOT = SPACES
041900         ADD 1                     TO WS-SPLIT-TAG-COUNT
042000         MOVE WS-SPLIT-TAG         TO WS-SPLIT-TAGS
042100                                      (WS-SPLIT-TAG-COUNT).
042200 
042300 2910-EXIT.
042400     EXIT.
042500 
042600*****************************************************************
042700* A tag list stored as "sweet, fruity" splits on the comma into *
042800* tokens "sweet" and " fruity" -- shift the leading blanks off   *
042900* the front of the token so it compares equal to a keyword      *
043000* typed without the delimiter's blank (INC-7218).                *
043100*****************************************************************
043200 2915-TRIM-LEADING-SPACE.
043300     MOVE ZERO                     TO WS-TRIM-SHIFT-CTR.
043400     PERFORM 2916-SHIFT-ONE-SPACE  THRU 2916-EXIT
043500         UNTIL WS-SPLIT-TAG(1:1) NOT = SPACE
043600            OR WS-SPLIT-TAG = SPACES
043700            OR WS-TRIM-SHIFT-CTR NOT LESS THAN 19.
043800 
043900 2915-EXIT.
044000     EXIT.
044100 
044200 2916-SHIFT-ONE-SPACE.
044300     MOVE WS-SPLIT-TAG(2:18)       TO WS-SPLIT-TAG(1:18).
044400     MOVE SPACE                    TO WS-SPLIT-TAG(19:1).
044500     ADD 1                         TO WS-TRIM-SHIFT-CTR.
044600 
044700 2916-EXIT.
044800     EXIT.
044900 
045000*****************************************************************
045100* Find WS-TARGET-DRINK-ID's row in WNRE-DRINK-SCORE-TABLE,      *
045200* creating a new zero-total row if none exists yet.  Leaves     *
045300* the row's subscript in WS-SCORE-IX for the caller.             *
045400*****************************************************************
045500 8000-FIND-OR-CREATE.
045600     MOVE 'N'                      TO WS-SCORE-FOUND-SW.
045700     IF  WNRE-SCORED-DRINK-COUNT GREATER THAN ZERO
045800         PERFORM 8010-SEARCH-SCORE THRU 8010-EXIT
045900             VARYING WS-SCORE-SEARCH-IX FROM 1 BY 1
046000             UNTIL WS-SCORE-SEARCH-IX GREATER THAN
046100                   WNRE-SCORED-DRINK-COUNT
046200                OR WS-SCORE-FOUND.
046300 
046400     IF  WS-SCORE-FOUND
046500         MOVE WS-SCORE-SEARCH-IX    TO WS-SCORE-IX
046600         GO TO 8000-EXIT.
046700 
046800     IF  WNRE-SCORED-DRINK-COUNT NOT LESS THAN 500
046900         MOVE 'DRNKSCOR'            TO WNRE-BAD-FILE-NAME
047000         MOVE 'TB'                  TO WNRE-BAD-FILE-STATUS
047100         MOVE '8000-TBLFULL'        TO WNRE-BAD-PARAGRAPH
047200         PERFORM 9997-FCT-ERROR     THRU 9997-EXIT
047300         PERFORM 9998-ABEND-RUN     THRU 9998-EXIT.
047400 
047500     ADD 1                          TO WNRE-SCORED-DRINK-COUNT.
047600     MOVE WS-TARGET-DRINK-ID        TO WNRE-SCORE-DRINK-ID
047700                                        (WNRE-SCORED-DRINK-COUNT).
047800     MOVE ZERO                      TO WNRE-SCORE-TOTAL
047900                                        (WNRE-SCORED-DRINK-COUNT).
048000     MOVE WNRE-SCORED-DRINK-COUNT   TO WS-SCORE-IX.
048100 
048200 8000-EXIT.
048300     EXIT.
048400 
048500 8010-SEARCH-SCORE.
048600     IF  WNRE-SCORE-DRINK-ID(WS-SCORE-SEARCH-IX) EQUAL
048700         WS-TARGET-DRINK-ID
048800         MOVE 'Y'                   TO WS-SCORE-FOUND-SW.
048900 
049000 8010-EXIT.
049100     EXIT.
049200 
049300*****************************************************************
049400* Find WS-LOOKUP-OPTION-ID's row in WNRE-OPTION-TABLE.  Leaves  *
049500* the row's subscript in WS-OPTION-IX for the caller; a miss    *
049600* simply leaves WS-OPTION-FOUND-SW at 'N' (dropped silently,    *
049700* per BUSINESS RULES).                                           *
049800*****************************************************************
049900 8100-FIND-OPTION.
050000     MOVE 'N'                      TO WS-OPTION-FOUND-SW.
050100     IF  WNRE-OPTION-COUNT GREATER THAN ZERO
050200         PERFORM 8110-COMPARE-OPTION THRU 8110-EXIT
050300             VARYING WS-OPTION-SEARCH-IX FROM 1 BY 1
050400             UNTIL WS-OPTION-SEARCH-IX GREATER THAN
050500                   WNRE-OPTION-COUNT
050600                OR WS-OPTION-FOUND.
050700 
050800     IF  WS-OPTION-FOUND
050900         MOVE WS-OPTION-SEARCH-IX   TO WS-OPTION-IX.
051000 
051100 8100-EXIT.
051200     EXIT.
051300 
051400 8110-COMPARE-OPTION.
051500     IF  WNRE-OPT-ID(WS-OPTION-SEARCH-IX) EQUAL
051600         WS-LOOKUP-OPTION-ID
051700         MOVE 'Y'                   TO WS-OPTION-FOUND-SW.
051800 
051900 8110-EXIT.
052000     EXIT.
052100 
052200*****************************************************************
052300* Return control to WNREPLT.                                    *
052400*****************************************************************
052500 9000-RETURN.
052600     GOBACK.
052700 
052800 9000-EXIT.
052900     EXIT.
053000 
053100 COPY WNREERR.
