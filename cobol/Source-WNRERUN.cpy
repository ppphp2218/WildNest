000100*****************************************************************
000200* WNRE-RUN-AREA -- the run work area passed CALL ... USING      *
000300* between WNREPLT and each phase program (WNRE008/003/004/005/  *
000400* 009).  Loaded once by WNRE008 and carried unchanged in shape  *
000500* from phase to phase; each phase only adds to the tables and   *
000600* counts appropriate to it.                                     *
000800*****************************************************************
000900 01  WNRE-RUN-AREA.
001000 
001100*****************************************************************
001200* Control counts and running accumulators for the run.          *
001300*****************************************************************
001400     05  WNRE-CONTROL-COUNTS.
001500         10  WNRE-OPTION-COUNT       PIC S9(4)      COMP-3
001600                                      VALUE ZEROES.
001700         10  WNRE-RULE-COUNT         PIC S9(4)      COMP-3
001800                                      VALUE ZEROES.
001900         10  WNRE-DRINK-COUNT        PIC S9(4)      COMP-3
002000                                      VALUE ZEROES.
002100         10  WNRE-SELECTED-COUNT     PIC S9(4)      COMP-3
002200                                      VALUE ZEROES.
002300         10  WNRE-USER-TAG-COUNT     PIC S9(4)      COMP-3
002400                                      VALUE ZEROES.
002500         10  WNRE-MATCHED-COUNT      PIC S9(4)      COMP-3
002600                                      VALUE ZEROES.
002700         10  WNRE-SCORED-DRINK-COUNT PIC S9(4)      COMP-3
002800                                      VALUE ZEROES.
002900         10  WNRE-RECOMMENDED-COUNT  PIC S9(4)      COMP-3
003000                                      VALUE ZEROES.
003100         10  WNRE-TOTAL-WEIGHT       PIC S9(5)V9(4) COMP-3
003200                                      VALUE ZEROES.
003300         10  WNRE-WEIGHT-BONUS       PIC S9(5)V9(4) COMP-3
003400                                      VALUE ZEROES.
003500         10  WNRE-FALLBACK-SW        PIC X(01) VALUE 'N'.
003600             88  WNRE-FALLBACK-USED         VALUE 'Y'.
003700         10  FILLER                  PIC X(10).
003800 
003900*****************************************************************
004000* OPTION master, loaded whole by WNRE008 -- includes inactive   *
004100* rows.  Filtering on WNRE-OPT-ACTIVE happens at match time,    *
004150* not here.                                                     *
004200*****************************************************************
004300     05  WNRE-OPTION-TABLE.
004400         10  WNRE-OPTION-ENTRY OCCURS 200 TIMES.
004500             15  WNRE-OPT-ID             PIC S9(18)     COMP-3.
004600             15  WNRE-OPT-QUESTION-ID    PIC S9(18)     COMP-3.
004700             15  WNRE-OPT-WEIGHT         PIC S9(3)V9(2) COMP-3.
004800             15  WNRE-OPT-TAGS           PIC X(200).
004900             15  WNRE-OPT-ACTIVE-SW      PIC X(01).
005000                 88  WNRE-OPT-ACTIVE            VALUE 'Y'.
005100 
005200*****************************************************************
005300* RULE master, loaded whole -- WNRE003 skips WNRE-RUL-ACTIVE-SW *
005400* NOT EQUAL 'Y' rows at match time rather than filtering here,  *
005500* so an inactive rule still occupies a table row.               *
005600*****************************************************************
005700     05  WNRE-RULE-TABLE.
005800         10  WNRE-RULE-ENTRY OCCURS 100 TIMES.
005900             15  WNRE-RUL-ID             PIC S9(18)     COMP-3.
006000             15  WNRE-RUL-NAME           PIC X(100).
006100             15  WNRE-RUL-OPTION-IDS     PIC S9(18)     COMP-3
006200                                          OCCURS 20 TIMES.
006300             15  WNRE-RUL-OPTION-COUNT   PIC S9(4)      COMP-3.
006400             15  WNRE-RUL-TARGET-IDS     PIC S9(18)     COMP-3
006500                                          OCCURS 20 TIMES.
006600             15  WNRE-RUL-TARGET-COUNT   PIC S9(4)      COMP-3.
006700             15  WNRE-RUL-MATCH-SCORE    PIC S9(3)V9(2) COMP-3.
006800             15  WNRE-RUL-REASON         PIC X(200).
006900             15  WNRE-RUL-CONDITION-TYPE PIC X(07).
007000                 88  WNRE-RUL-COND-EXACT        VALUE 'exact'.
007100                 88  WNRE-RUL-COND-PARTIAL      VALUE 'partial'.
007200                 88  WNRE-RUL-COND-FUZZY        VALUE 'fuzzy'.
007300             15  WNRE-RUL-MIN-MATCH      PIC S9(4)      COMP-3.
007400             15  WNRE-RUL-ACTIVE-SW      PIC X(01).
007500                 88  WNRE-RUL-ACTIVE            VALUE 'Y'.
007600             15  WNRE-RUL-PRIORITY       PIC S9(4)      COMP-3.
007700 
007800*****************************************************************
007900* DRINK master, loaded whole -- availability is checked at      *
008000* scoring/ranking time, per row, never at load time.            *
008100*****************************************************************
008200     05  WNRE-DRINK-TABLE.
008300         10  WNRE-DRINK-ENTRY OCCURS 500 TIMES.
008400             15  WNRE-DRK-ID             PIC S9(18)     COMP-3.
008500             15  WNRE-DRK-NAME           PIC X(100).
008600             15  WNRE-DRK-TAGS           PIC X(200).
008700             15  WNRE-DRK-FEATURED-SW    PIC X(01).
008800                 88  WNRE-DRK-FEATURED          VALUE 'Y'.
008900             15  WNRE-DRK-AVAILABLE-SW   PIC X(01).
009000                 88  WNRE-DRK-AVAILABLE         VALUE 'Y'.
009100             15  WNRE-DRK-VIEW-COUNT     PIC S9(9)      COMP-3.
009200 
009300*****************************************************************
009400* Flattened ANSWER input -- one entry per selected-option row,  *
009500* duplicates preserved across questions, the same flattened     *
009600* order WNRE003 matches against.                                *
009700*****************************************************************
009800     05  WNRE-SELECTED-OPTION-TABLE.
009900         10  WNRE-SELECTED-OPTION-ID PIC S9(18)     COMP-3
010000                                      OCCURS 200 TIMES.
010100 
010200*****************************************************************
010300* Distinct tag keywords pulled from the caller's selections,    *
010400* used by both the tag-score pass (WNRE004) and reason text     *
010500* generation (WNRE005).                                         *
010600*****************************************************************
010700     05  WNRE-USER-TAG-TABLE.
010800         10  WNRE-USER-TAG           PIC X(19)
010900                                      OCCURS 50 TIMES.
011000 
011100*****************************************************************
011200* Rules that matched, sorted descending by WNRE-MR-FINAL-SCORE  *
011300* once WNRE003's matching pass completes.  WNRE-MR-RULE-IX      *
011400* keeps the subscript back into WNRE-RULE-TABLE so later        *
011500* phases can reach RULE-REASON and the target-drink list        *
011600* without re-searching by key.                                  *
011700*****************************************************************
011800     05  WNRE-MATCHED-RULE-TABLE.
011900         10  WNRE-MATCHED-ENTRY OCCURS 100 TIMES.
012000             15  WNRE-MR-RULE-ID         PIC S9(18)     COMP-3.
012100             15  WNRE-MR-RULE-NAME       PIC X(100).
012200             15  WNRE-MR-CONDITION-TYPE  PIC X(07).
012300             15  WNRE-MR-FINAL-SCORE     PIC S9(5)V9(4) COMP-3.
012400             15  WNRE-MR-MATCHED-COUNT   PIC S9(4)      COMP-3.
012500             15  WNRE-MR-RULE-IX         PIC S9(4)      COMP-3.
012600 
012700*****************************************************************
012800* Per-drink running total, one entry per distinct drink id      *
012900* touched by any of the three scoring contributions.  Built by  *
013000* WNRE004, consumed and reduced to the top ten by WNRE005.      *
013100*****************************************************************
013200     05  WNRE-DRINK-SCORE-TABLE.
013300         10  WNRE-SCORE-ENTRY OCCURS 500 TIMES.
013400             15  WNRE-SCORE-DRINK-ID     PIC S9(18)     COMP-3.
013500             15  WNRE-SCORE-TOTAL        PIC S9(5)V9(4) COMP-3.
013600 
013700*****************************************************************
013800* Final ranked output rows -- at most ten, in output order,     *
013900* built by WNRE005 and printed/logged by WNRE009.               *
014000*****************************************************************
014100     05  WNRE-RECOMMENDED-TABLE.
014200         10  WNRE-RD-ENTRY OCCURS 10 TIMES.
014300             15  WNRE-RD-RANK            PIC S9(2)      COMP-3.
014400             15  WNRE-RD-DRINK-ID        PIC S9(18)     COMP-3.
014500             15  WNRE-RD-DRINK-NAME      PIC X(100).
014600             15  WNRE-RD-MATCH-SCORE     PIC S9(3)V9(1) COMP-3.
014700             15  WNRE-RD-REASON          PIC X(200).
014800             15  WNRE-RD-MATCHED-TAGS    PIC X(200).
014900 
015000*****************************************************************
015100* Control totals for the run -- the header/trailer of the run   *
015200* report and the summary half of the RECOMMENDATION-LOG record. *
015300*****************************************************************
015400     05  WNRE-RUN-SUMMARY.
015500         10  WNRE-RUN-SESSION-ID         PIC X(64).
015600         10  WNRE-RUN-SELECTED-COUNT     PIC S9(4)      COMP-3.
015700         10  WNRE-RUN-MATCHED-COUNT      PIC S9(4)      COMP-3.
015800         10  WNRE-RUN-RECOMMENDED-COUNT  PIC S9(4)      COMP-3.
015900         10  WNRE-RUN-TOTAL-SCORE        PIC S9(3)V9(1) COMP-3.
016000         10  WNRE-RUN-FALLBACK-FLAG      PIC X(01).
016100 
016200     05  FILLER                          PIC X(30).
