000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    WNRE009.
000300 AUTHOR.        Deborah P. Quinn.
000400 INSTALLATION.  WILDNEST DATA CENTER.
000500 DATE-WRITTEN.  01/15/1990.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - PRODUCTION BATCH.
000800*****************************************************************
000900*                                                               *
001000* WNRE - WildNest Recommendation Engine batch suite.            *
001100*                                                               *
001200* Report writer.  Last program CALLed by WNREPLT.  Prints the   *
001300* columnar run report (header, one line per matched rule, one   *
001400* line per recommended drink with its reason text, trailer      *
001450* control totals) to RUNRPT, and writes one flat                *
001500* RECOMMENDATION-LOG-RECORD to RECLOG for downstream reload      *
001600* into the guest history file.                                  *
001700* Both record layouts live in WNRERPT and are built in working  *
001800* storage, then WRITTEN FROM into the FD record - the FD        *
001900* records themselves are plain PIC X(nn) buffers.                *
002000*                                                               *
002100* Date       UserID   Description                              *
002200* ---------- -------- ----------------------------------------- *
002300* 01/15/1990 DPQ      Initial version.                           *CH0001Y 
002400* 06/22/1990 DPQ      Added the matched-rule detail section -   * CH0002Y 
002500*                     Marketing wanted to see why a drink was   * CH0002Y 
002600*                     recommended, not just that it was.        * CH0002Y 
002700* 09/03/1992 CAW      Added RECOMMENDATION-LOG-FILE output for  * CH0003Y 
002800*                     the nightly reload into guest history     * CH0003Y 
002900*                     (INC-4890).                                *CH0003Y 
003000* 04/03/1998 DPQ      Year-2000 remediation - no date fields on * CH0004Y 
003100*                     this program's records, reviewed OK.       *CH0004Y 
003200* 02/25/1999 DPQ      Y2K regression pass - no changes required.* CH0005Y 
003300* 11/30/2002 MHS      Trailer line now prints RUN-TOTAL-SCORE   * CH0006Y 
003400*                     instead of a hardcoded 0.0 left over from * CH0006Y 
003500*                     the original cut-over (INC-6011).          *CH0006Y 
003600* 03/14/2011 GRV      Report line widened to carry the fallback * CH0007Y 
003700*                     flag on the header line.                   *CH0007Y 
003750* 04/02/2011 GRV      Drink detail line widened to 198 columns  * CH0008Y 
003760*                     and now carries DL-REASON - the run report* CH0008Y 
003770*                     had never printed the reason text, only   * CH0008Y 
003780*                     the log record did (INC-7411).             *CH0008Y 
003785* 06/17/2011 GRV      LOG-MATCHED-RULE-COUNT now set off the    * CH0009Y 
003790*                     rows 6300 actually writes, not off the    * CH0009Y 
003795*                     uncapped match count - the log record was * CH0009Y 
003798*                     claiming more rules than LOG-RULE-TABLE's * CH0009Y 
003799*                     50 rows could hold (INC-7420).             *CH0009Y 
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01                     IS TOP-OF-FORM
004300     UPSI-0                  IS WNRE-RERUN-SWITCH
004400     CLASS WNRE-YES-NO-CLASS IS 'Y' 'N'.
004500 
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT RUN-REPORT-FILE         ASSIGN TO RUNRPT
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS  IS WS-REPORT-STATUS.
005100     SELECT RECOMMENDATION-LOG-FILE ASSIGN TO RECLOG
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS  IS WS-LOG-STATUS.
005400 
005500 DATA DIVISION.
005600 FILE SECTION.
005700 
005800 FD  RUN-REPORT-FILE
005900     RECORDING MODE IS F
006000     LABEL RECORDS ARE STANDARD.
006100 01  RUN-REPORT-RECORD              PIC X(198).
006200 
006300 FD  RECOMMENDATION-LOG-FILE
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD.
006600 01  RECOMMENDATION-LOG-FD-RECORD   PIC X(11472).
006700 
006800 WORKING-STORAGE SECTION.
006900 
007000 01  WS-REPORT-STATUS           PIC X(02) VALUE SPACES.
007100 01  WS-LOG-STATUS              PIC X(02) VALUE SPACES.
007200 
007300*****************************************************************
007400* RECOMMENDATION-LOG-RECORD and WNRE-PRINT-LINE (with its four  *
007500* REDEFINES) both come in off this one copybook.                *
007600*****************************************************************
007700 COPY WNRERPT.
007800 
007900 01  WS-RULE-IX                 PIC S9(4) COMP-3 VALUE ZERO.
008000 01  WS-DRINK-IX                PIC S9(4) COMP-3 VALUE ZERO.
008100 
008200 LINKAGE SECTION.
008300 COPY WNRERUN.
008400 COPY WNREERR.
008500 
008600 PROCEDURE DIVISION USING WNRE-RUN-AREA.
008700 
008800*****************************************************************
008900* Main process.                                                 *
009000*****************************************************************
009100     PERFORM 1000-OPEN-FILES       THRU 1000-EXIT.
009200     PERFORM 2000-WRITE-HEADER     THRU 2000-EXIT.
009300     PERFORM 3000-WRITE-RULE-LINES THRU 3000-EXIT.
009400     PERFORM 4000-WRITE-DRINK-LINES THRU 4000-EXIT.
009500     PERFORM 5000-WRITE-TRAILER    THRU 5000-EXIT.
009600     PERFORM 6000-WRITE-LOG-RECORD THRU 6000-EXIT.
009700     PERFORM 7000-CLOSE-FILES      THRU 7000-EXIT.
009800     PERFORM 9000-RETURN           THRU 9000-EXIT.
009900 
010000*****************************************************************
010100* Perform initialization.                                       *
010200*****************************************************************
010300 1000-OPEN-FILES.
010400     OPEN OUTPUT RUN-REPORT-FILE.
010500     IF  WS-REPORT-STATUS NOT = '00'
010600         MOVE WS-REPORT-STATUS   TO WNRE-BAD-FILE-STATUS
010700         MOVE '1000-OPEN-RPT'    TO WNRE-BAD-PARAGRAPH
010800         PERFORM 9997-FCT-ERROR  THRU 9997-EXIT
010900         PERFORM 9998-ABEND-RUN  THRU 9998-EXIT.
011000 
011100     OPEN OUTPUT RECOMMENDATION-LOG-FILE.
011200     IF  WS-LOG-STATUS NOT = '00'
011300         MOVE WS-LOG-STATUS      TO WNRE-BAD-FILE-STATUS
011400         MOVE '1000-OPEN-LOG'    TO WNRE-BAD-PARAGRAPH
011500         PERFORM 9997-FCT-ERROR  THRU 9997-EXIT
011600         PERFORM 9998-ABEND-RUN  THRU 9998-EXIT.
011700 
011800 1000-EXIT.
011900     EXIT.
012000 
012100*****************************************************************
012200* Header line - session id, selected count, matched-rule count, *
012300* fallback flag.                                                 *
012400*****************************************************************
012500 2000-WRITE-HEADER.
012600     MOVE SPACES                    TO WNRE-HEADER-LINE.
012700     MOVE 'WNRE RUN REPORT'         TO HL-LABEL.
012800     MOVE WNRE-RUN-SESSION-ID       TO HL-SESSION-ID.
012900     MOVE WNRE-RUN-SELECTED-COUNT   TO HL-SELECTED-COUNT.
013000     MOVE WNRE-RUN-MATCHED-COUNT    TO HL-MATCHED-RULE-COUNT.
013100     MOVE WNRE-RUN-FALLBACK-FLAG    TO HL-FALLBACK-FLAG.
013200 
013300     WRITE RUN-REPORT-RECORD FROM WNRE-HEADER-LINE
013400         AFTER ADVANCING TOP-OF-FORM.
013500     IF  WS-REPORT-STATUS NOT = '00'
013600         MOVE WS-REPORT-STATUS   TO WNRE-BAD-FILE-STATUS
013700         MOVE '2000-WRITE-HDR'   TO WNRE-BAD-PARAGRAPH
013800         PERFORM 9997-FCT-ERROR  THRU 9997-EXIT
013900         PERFORM 9998-ABEND-RUN  THRU 9998-EXIT.
014000 
014100 2000-EXIT.
014200     EXIT.
014300 
014400*****************************************************************
014500* One detail line per row of WNRE-MATCHED-RULE-TABLE.            *
014600*****************************************************************
014700 3000-WRITE-RULE-LINES.
014800     IF  WNRE-MATCHED-COUNT EQUAL ZERO
014900         GO TO 3000-EXIT.
015000 
015100     PERFORM 3100-WRITE-ONE-RULE-LINE THRU 3100-EXIT
015200         VARYING WS-RULE-IX FROM 1 BY 1
015300         UNTIL WS-RULE-IX GREATER THAN WNRE-MATCHED-COUNT.
015400 
015500 3000-EXIT.
015600     EXIT.
015700 
015800 3100-WRITE-ONE-RULE-LINE.
015900     MOVE SPACES                    TO WNRE-RULE-LINE.
016000     MOVE WNRE-MR-RULE-ID(WS-RULE-IX)      TO RL-RULE-ID.
016100     MOVE WNRE-MR-RULE-NAME(WS-RULE-IX)    TO RL-RULE-NAME.
016200     MOVE WNRE-MR-CONDITION-TYPE(WS-RULE-IX) TO RL-CONDITION-TYPE.
016300     MOVE WNRE-MR-FINAL-SCORE(WS-RULE-IX)  TO RL-MATCH-SCORE.
016400     MOVE WNRE-MR-MATCHED-COUNT(WS-RULE-IX) TO RL-MATCHED-COUNT.
016500 
016600     WRITE RUN-REPORT-RECORD FROM WNRE-RULE-LINE
016700         AFTER ADVANCING 1 LINE.
016800     IF  WS-REPORT-STATUS NOT = '00'
016900         MOVE WS-REPORT-STATUS   TO WNRE-BAD-FILE-STATUS
017000         MOVE '3100-WRITE-RUL'   TO WNRE-BAD-PARAGRAPH
017100         PERFORM 9997-FCT-ERROR  THRU 9997-EXIT
017200         PERFORM 9998-ABEND-RUN  THRU 9998-EXIT.
017300 
017400 3100-EXIT.
017500     EXIT.
017600 
017700*****************************************************************
017800* One detail line per row of WNRE-RECOMMENDED-TABLE.             *
017900*****************************************************************
018000 4000-WRITE-DRINK-LINES.
018100     IF  WNRE-RECOMMENDED-COUNT EQUAL ZERO
018200         GO TO 4000-EXIT.
018300 
018400     PERFORM 4100-WRITE-ONE-DRINK-LINE THRU 4100-EXIT
018500         VARYING WS-DRINK-IX FROM 1 BY 1
018600         UNTIL WS-DRINK-IX GREATER THAN WNRE-RECOMMENDED-COUNT.
018700 
018800 4000-EXIT.
018900     EXIT.
019000 
019100 4100-WRITE-ONE-DRINK-LINE.
019200     MOVE SPACES                    TO WNRE-DRINK-LINE.
019300     MOVE WNRE-RD-RANK(WS-DRINK-IX)       TO DL-RANK.
019400     MOVE WNRE-RD-DRINK-ID(WS-DRINK-IX)   TO DL-DRINK-ID.
019500     MOVE WNRE-RD-DRINK-NAME(WS-DRINK-IX) TO DL-DRINK-NAME.
019600     MOVE WNRE-RD-MATCH-SCORE(WS-DRINK-IX) TO DL-MATCH-SCORE.
019700     MOVE WNRE-RD-MATCHED-TAGS(WS-DRINK-IX) TO DL-MATCHED-TAGS.
019710     MOVE WNRE-RD-REASON(WS-DRINK-IX)     TO DL-REASON.
019800 
019900     WRITE RUN-REPORT-RECORD FROM WNRE-DRINK-LINE
020000         AFTER ADVANCING 1 LINE.
020100     IF  WS-REPORT-STATUS NOT = '00'
020200         MOVE WS-REPORT-STATUS   TO WNRE-BAD-FILE-STATUS
020300         MOVE '4100-WRITE-DRK'   TO WNRE-BAD-PARAGRAPH
020400         PERFORM 9997-FCT-ERROR  THRU 9997-EXIT
020500         PERFORM 9998-ABEND-RUN  THRU 9998-EXIT.
020600 
020700 4100-EXIT.
020800     EXIT.
020900 
021000*****************************************************************
021100* Trailer control-total line.                                   *
021200*****************************************************************
021300 5000-WRITE-TRAILER.
021400     MOVE SPACES                    TO WNRE-TRAILER-LINE.
021500     MOVE 'RECOMMENDATIONS TOTAL:' TO TL-LABEL.
021600     MOVE WNRE-RUN-RECOMMENDED-COUNT TO TL-RECOMMENDED-COUNT.
021700     MOVE WNRE-RUN-TOTAL-SCORE      TO TL-TOTAL-SCORE.
021800 
021900     WRITE RUN-REPORT-RECORD FROM WNRE-TRAILER-LINE
022000         AFTER ADVANCING 2 LINES.
022100     IF  WS-REPORT-STATUS NOT = '00'
022200         MOVE WS-REPORT-STATUS   TO WNRE-BAD-FILE-STATUS
022300         MOVE '5000-WRITE-TRL'   TO WNRE-BAD-PARAGRAPH
022400         PERFORM 9997-FCT-ERROR  THRU 9997-EXIT
022500         PERFORM 9998-ABEND-RUN  THRU 9998-EXIT.
022600 
022700 5000-EXIT.
022800     EXIT.
022900 
023000*****************************************************************
023100* One flat RECOMMENDATION-LOG-RECORD per run, for the nightly    *
023200* reload into guest history.                                     *
023300*****************************************************************
023400 6000-WRITE-LOG-RECORD.
023500     PERFORM 6100-BUILD-LOG-SUMMARY THRU 6100-EXIT.
023600     PERFORM 6200-BUILD-LOG-DRINKS  THRU 6200-EXIT.
023700     PERFORM 6300-BUILD-LOG-RULES   THRU 6300-EXIT.
023800 
023900     WRITE RECOMMENDATION-LOG-FD-RECORD
024000         FROM RECOMMENDATION-LOG-RECORD.
024100     IF  WS-LOG-STATUS NOT = '00'
024200         MOVE WS-LOG-STATUS      TO WNRE-BAD-FILE-STATUS
024300         MOVE '6000-WRITE-LOG'   TO WNRE-BAD-PARAGRAPH
024400         PERFORM 9997-FCT-ERROR  THRU 9997-EXIT
024500         PERFORM 9998-ABEND-RUN  THRU 9998-EXIT.
024600 
024700 6000-EXIT.
024800     EXIT.
024900 
025000 6100-BUILD-LOG-SUMMARY.
025100     MOVE SPACES                    TO RECOMMENDATION-LOG-RECORD.
025200     MOVE WNRE-RUN-SESSION-ID       TO LOG-SESSION-ID.
025300     MOVE WNRE-RUN-SELECTED-COUNT   TO LOG-SELECTED-OPTION-COUNT.
025500     MOVE WNRE-RUN-RECOMMENDED-COUNT
025600                               TO LOG-RECOMMENDED-DRINK-COUNT.
025700     MOVE WNRE-RUN-TOTAL-SCORE      TO LOG-TOTAL-SCORE.
025800     MOVE WNRE-RUN-FALLBACK-FLAG    TO LOG-USED-DEFAULT-FALLBACK.
025900     MOVE ZERO                      TO LOG-ELAPSED-MS.
026000 
026100 6100-EXIT.
026200     EXIT.
026300 
026400 6200-BUILD-LOG-DRINKS.
026500     IF  WNRE-RECOMMENDED-COUNT EQUAL ZERO
026600         GO TO 6200-EXIT.
026700 
026800     PERFORM 6210-BUILD-ONE-LOG-DRINK THRU 6210-EXIT
026900         VARYING WS-DRINK-IX FROM 1 BY 1
027000         UNTIL WS-DRINK-IX GREATER THAN WNRE-RECOMMENDED-COUNT.
027100 
027200 6200-EXIT.
027300     EXIT.
027400 
027500 6210-BUILD-ONE-LOG-DRINK.
027600     MOVE WNRE-RD-RANK(WS-DRINK-IX)
027700                               TO LOG-RD-RANK(WS-DRINK-IX).
027800     MOVE WNRE-RD-DRINK-ID(WS-DRINK-IX)
027900                               TO LOG-RD-DRINK-ID(WS-DRINK-IX).
028000     MOVE WNRE-RD-DRINK-NAME(WS-DRINK-IX)
028100                               TO LOG-RD-DRINK-NAME(WS-DRINK-IX).
028200     MOVE WNRE-RD-MATCH-SCORE(WS-DRINK-IX)
028300                               TO LOG-RD-MATCH-SCORE(WS-DRINK-IX).
028400     MOVE WNRE-RD-REASON(WS-DRINK-IX)
028500                               TO LOG-RD-REASON(WS-DRINK-IX).
028600     MOVE WNRE-RD-MATCHED-TAGS(WS-DRINK-IX)
028700                               TO LOG-RD-MATCHED-TAGS
028800                                  (WS-DRINK-IX).
028900 
029000 6210-EXIT.
029100     EXIT.
029200 
029250*****************************************************************
029260* LOG-RULE-TABLE only holds 50 rows, half of the 100-entry       *
029270* WNRE-MATCHED-RULE-TABLE it is loaded from, so LOG-MATCHED-     *
029280* RULE-COUNT is set here, off the row count this paragraph      *
029290* actually writes, never off the uncapped WNRE-MATCHED-COUNT -  *
029295* the log record's own count must never claim more rows than    *
029298* LOG-RULE-TABLE holds (INC-7420).                               *
029299*****************************************************************
029300 6300-BUILD-LOG-RULES.
029400     IF  WNRE-MATCHED-COUNT EQUAL ZERO
029450         MOVE ZERO                  TO LOG-MATCHED-RULE-COUNT
029500         GO TO 6300-EXIT.
029600 
029700     PERFORM 6310-BUILD-ONE-LOG-RULE THRU 6310-EXIT
029800         VARYING WS-RULE-IX FROM 1 BY 1
029900         UNTIL WS-RULE-IX GREATER THAN WNRE-MATCHED-COUNT
030000            OR WS-RULE-IX GREATER THAN 50.
030050 
030060     COMPUTE LOG-MATCHED-RULE-COUNT = WS-RULE-IX - 1.
030100 
030200 6300-EXIT.
030300     EXIT.
030400 
030500 6310-BUILD-ONE-LOG-RULE.
030600     MOVE WNRE-MR-RULE-ID(WS-RULE-IX)
030700                               TO LOG-MR-RULE-ID(WS-RULE-IX).
030800     MOVE WNRE-MR-RULE-NAME(WS-RULE-IX)
030900                               TO LOG-MR-RULE-NAME(WS-RULE-IX).
031000     MOVE WNRE-MR-CONDITION-TYPE(WS-RULE-IX)
031100                               TO LOG-MR-CONDITION-TYPE
031200                                  (WS-RULE-IX).
031300     MOVE WNRE-MR-FINAL-SCORE(WS-RULE-IX)
031400                               TO LOG-MR-MATCH-SCORE(WS-RULE-IX).
031500     MOVE WNRE-MR-MATCHED-COUNT(WS-RULE-IX)
031600                               TO LOG-MR-MATCHED-COUNT
031700                                  (WS-RULE-IX).
031800 
031900 6310-EXIT.
032000     EXIT.
032100 
032200*****************************************************************
032300* Perform close-out.                                             *
032400*****************************************************************
032500 7000-CLOSE-FILES.
032600     CLOSE RUN-REPORT-FILE.
032700     CLOSE RECOMMENDATION-LOG-FILE.
032800 
032900 7000-EXIT.
033000     EXIT.
033100 
033200*****************************************************************
033300* Return control to WNREPLT.                                    *
033400*****************************************************************
033500 9000-RETURN.
033600     GOBACK.
033700 
033800 9000-EXIT.
033900     EXIT.
034000 
034100 COPY WNREERR.
