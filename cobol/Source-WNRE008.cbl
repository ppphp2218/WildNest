000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    WNRE008.
000300 AUTHOR.        Carol Ann Whitfield.
000400 INSTALLATION.  WILDNEST DATA CENTER.
000500 DATE-WRITTEN.  10/03/1989.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - PRODUCTION BATCH.
000800*****************************************************************
000900*                                                               *
001000* WNRE - WildNest Recommendation Engine batch suite.            *
001100*                                                               *
001200* This program is CALLed by WNREPLT as the first phase of a     *
001300* scoring run.  It loads the OPTION, RULE and DRINK reference   *
001400* files whole into the tables carried in WNRE-RUN-AREA, then    *
001500* reads the caller's ANSWER file and flattens it to a simple    *
001600* list of selected option ids.  All four files are read in      *
001700* full -- OPTION includes inactive rows, RULE includes          *
001800* inactive rows (WNRE003 skips them at match time), and DRINK   *
001900* includes unavailable rows (checked per-row later).            *
002000*                                                               *
002100* Date       UserID   Description                              *
002200* ---------- -------- ----------------------------------------- *
002300* 10/03/1989 CAW      Initial version - OPTION/RULE/DRINK load. * CH0001Y 
002400* 03/22/1990 CAW      Added ANSWER file flatten step.           * CH0002Y 
002500* 11/14/1991 RTF      Table-full check on all four loads after  * CH0003Y 
002600*                     Duty Free menu load abended with a        * CH0003Y 
002700*                     subscript range error (INC-4471).         * CH0003Y 
002800* 06/02/1993 RTF      Corrected RULE-IS-ACTIVE test - was       * CH0004Y 
002900*                     rejecting rows with a blank switch.       * CH0004Y 
003000* 09/09/1994 LKM      DRINK-VIEW-COUNT now loaded as COMP-3 per * CH0005Y 
003100*                     the new DRINK-MASTER layout (INC-5108).   * CH0005Y 
003200* 01/18/1996 LKM      Cosmetic - realigned READ paragraphs to   * CH0006Y 
003300*                     match the house numbering standard.       * CH0006Y 
003400* 04/03/1998 DPQ      Year-2000 remediation - no date fields in * CH0007Y 
003500*                     this program, reviewed and signed off.    * CH0007Y 
003600* 02/25/1999 DPQ      Y2K regression pass - no changes required.* CH0008Y 
003700* 07/19/2001 MHS      ANSWER load now counts duplicate option   * CH0009Y 
003800*                     ids without collapsing them (INC-6290),   * CH0009Y 
003900*                     matching the quiz's multi-select rule.    * CH0009Y 
004000* 05/11/2004 MHS      Raised OPTION table ceiling after the     * CH0010Y 
004100*                     seasonal-menu quiz exceeded 150 options.  * CH0010Y 
004200* 08/30/2007 GRV      Added blank-line skip on all four loads - * CH0011Y 
004300*                     a stray trailing line in DRINK-MASTER was * CH0011Y 
004400*                     loading as a zero-id row (INC-8814).      * CH0011Y 
004500* 03/14/2011 GRV      File status checks now abend the run      * CH0012Y 
004600*                     through WNREERR instead of falling        * CH0012Y 
004700*                     through with a half-loaded table.         * CH0012Y 
004800*****************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01                     IS TOP-OF-FORM
005300     UPSI-0                  IS WNRE-RERUN-SWITCH
005400     CLASS WNRE-YES-NO-CLASS IS 'Y' 'N'.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT OPTION-MASTER-FILE  ASSIGN TO OPTMAST
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS  IS WS-OPTION-STATUS.
006000     SELECT RULE-MASTER-FILE    ASSIGN TO RULEMAST
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS  IS WS-RULE-STATUS.
006300     SELECT DRINK-MASTER-FILE   ASSIGN TO DRNKMAST
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS  IS WS-DRINK-STATUS.
006600     SELECT ANSWER-INPUT-FILE   ASSIGN TO ANSWERIN
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS  IS WS-ANSWER-STATUS.
006900 
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  OPTION-MASTER-FILE
007300     LABEL RECORDS ARE STANDARD
007400     RECORDING MODE IS F.
007500     COPY WNREOPT.
007600 
007700 FD  RULE-MASTER-FILE
007800     LABEL RECORDS ARE STANDARD
007900     RECORDING MODE IS F.
008000     COPY WNRERUL.
008100 
008200 FD  DRINK-MASTER-FILE
008300     LABEL RECORDS ARE STANDARD
008400     RECORDING MODE IS F.
008500     COPY WNREDRK.
008600 
008700 FD  ANSWER-INPUT-FILE
008800     LABEL RECORDS ARE STANDARD
008900     RECORDING MODE IS F.
009000     COPY WNREANS.
009100 
009200 WORKING-STORAGE SECTION.
009300 
009400*****************************************************************
009500* File status and end-of-file switches for the four loads.      *
009600*****************************************************************
009700 01  WS-OPTION-STATUS           PIC  X(02) VALUE SPACES.
009800 01  WS-RULE-STATUS             PIC  X(02) VALUE SPACES.
009900 01  WS-DRINK-STATUS            PIC  X(02) VALUE SPACES.
010000 01  WS-ANSWER-STATUS           PIC  X(02) VALUE SPACES.
010100 
010200 01  WS-OPTION-EOF-SW           PIC  X(01) VALUE 'N'.
010300     88  WS-OPTION-EOF                 VALUE 'Y'.
010400 01  WS-RULE-EOF-SW             PIC  X(01) VALUE 'N'.
010500     88  WS-RULE-EOF                   VALUE 'Y'.
010600 01  WS-DRINK-EOF-SW            PIC  X(01) VALUE 'N'.
010700     88  WS-DRINK-EOF                  VALUE 'Y'.
010800 01  WS-ANSWER-EOF-SW           PIC  X(01) VALUE 'N'.
010900     88  WS-ANSWER-EOF                 VALUE 'Y'.
011000 
011100*****************************************************************
011200* Whole-record blank-line guards -- one alternate alphanumeric  *
011300* view of each incoming record, used only to test for a blank  *
011400* or short trailing line before the record is moved to table.  *
011500*****************************************************************
011600 01  OPTION-RECORD-ALPHA  REDEFINES OPTION-RECORD  PIC X(347).
011700 01  RULE-RECORD-ALPHA    REDEFINES RULE-RECORD    PIC X(763).
011800 01  DRINK-RECORD-ALPHA   REDEFINES DRINK-RECORD   PIC X(460).
011900 01  ANSWER-RECORD-ALPHA  REDEFINES ANSWER-RECORD  PIC X(030).
012000 
012100 01  WS-LOAD-CONSTANTS.
012200     05  WS-OPTION-LIMIT        PIC S9(4) COMP-3 VALUE 200.
012300     05  WS-RULE-LIMIT          PIC S9(4) COMP-3 VALUE 100.
012400     05  WS-DRINK-LIMIT         PIC S9(4) COMP-3 VALUE 500.
012500     05  WS-ANSWER-LIMIT        PIC S9(4) COMP-3 VALUE 200.
012510     05  FILLER                 PIC X(02) VALUE SPACES.
012600 
012700 01  WS-COPY-IX                 PIC S9(4) COMP-3 VALUE ZERO.
012800 
012900 LINKAGE SECTION.
013000 COPY WNRERUN.
013100 COPY WNREERR.
013200 
013300 PROCEDURE DIVISION USING WNRE-RUN-AREA.
013400 
013500*****************************************************************
013600* Main process.                                                 *
013700*****************************************************************
013800     PERFORM 1000-INITIALIZE     THRU 1000-EXIT.
013900     PERFORM 2000-LOAD-OPTIONS   THRU 2000-EXIT.
014000     PERFORM 3000-LOAD-RULES     THRU 3000-EXIT.
014100     PERFORM 4000-LOAD-DRINKS    THRU 4000-EXIT.
014200     PERFORM 5000-LOAD-ANSWERS   THRU 5000-EXIT.
014300     PERFORM 9000-RETURN         THRU 9000-EXIT.
014400 
014500*****************************************************************
014600* Perform initialization.                                       *
014700*****************************************************************
014800 1000-INITIALIZE.
014900     MOVE ZEROES                 TO WNRE-OPTION-COUNT
015000                                     WNRE-RULE-COUNT
015100                                     WNRE-DRINK-COUNT
015200                                     WNRE-SELECTED-COUNT.
015300 
015400 1000-EXIT.
015500     EXIT.
015600 
015700*****************************************************************
015800* Load the OPTION master whole -- inactive rows load too.  It   *
015900* is up to WNRE003/004 to test OPT-IS-ACTIVE at match time;     *
016000* this load pass never filters the table it builds.             *
016100*****************************************************************
016200 2000-LOAD-OPTIONS.
016300     OPEN INPUT OPTION-MASTER-FILE.
016400 
016500     IF  WS-OPTION-STATUS NOT = '00'
016600         MOVE 'OPTMAST'          TO WNRE-BAD-FILE-NAME
016700         MOVE WS-OPTION-STATUS   TO WNRE-BAD-FILE-STATUS
016800         MOVE '2000-OPEN'        TO WNRE-BAD-PARAGRAPH
016900         PERFORM 9997-FCT-ERROR  THRU 9997-EXIT
017000         PERFORM 9998-ABEND-RUN  THRU 9998-EXIT.
017100 
017200     PERFORM 2100-READ-OPTION    THRU 2100-EXIT
017300         WITH TEST AFTER
017400         UNTIL WS-OPTION-EOF-SW EQUAL 'Y'.
017500 
017600     CLOSE OPTION-MASTER-FILE.
017700 
017800 2000-EXIT.
017900     EXIT.
018000 
018100*****************************************************************
018200* Read one OPTION record and move it to the next table slot.    *
018300*****************************************************************
018400 2100-READ-OPTION.
018500     READ OPTION-MASTER-FILE
018600         AT END
018700             MOVE 'Y'            TO WS-OPTION-EOF-SW
018800             GO TO 2100-EXIT
018900     END-READ.
019000 
019100     IF  WS-OPTION-STATUS NOT = '00' AND NOT = '10'
019200         MOVE 'OPTMAST'          TO WNRE-BAD-FILE-NAME
019300         MOVE WS-OPTION-STATUS   TO WNRE-BAD-FILE-STATUS
019400         MOVE '2100-READ'        TO WNRE-BAD-PARAGRAPH
019500         PERFORM 9997-FCT-ERROR  THRU 9997-EXIT
019600         PERFORM 9998-ABEND-RUN  THRU 9998-EXIT.
019700 
019800     IF  OPTION-RECORD-ALPHA = SPACES OR LOW-VALUES
019900         GO TO 2100-EXIT.
020000 
020100     IF  WNRE-OPTION-COUNT NOT LESS THAN WS-OPTION-LIMIT
020200         MOVE 'OPTMAST'          TO WNRE-BAD-FILE-NAME
020300         MOVE 'TB'               TO WNRE-BAD-FILE-STATUS
020400         MOVE '2100-TBLFULL'     TO WNRE-BAD-PARAGRAPH
020500         PERFORM 9997-FCT-ERROR  THRU 9997-EXIT
020600         PERFORM 9998-ABEND-RUN  THRU 9998-EXIT.
020700 
020800     ADD 1                       TO WNRE-OPTION-COUNT.
020900     MOVE OPT-ID          TO WNRE-OPT-ID(WNRE-OPTION-COUNT).
021000     MOVE OPT-QUESTION-ID TO WNRE-OPT-QUESTION-ID
021100                              (WNRE-OPTION-COUNT).
021200     MOVE OPT-WEIGHT      TO WNRE-OPT-WEIGHT(WNRE-OPTION-COUNT).
021300     MOVE OPT-TAG-KEYWORDS
021400                          TO WNRE-OPT-TAGS(WNRE-OPTION-COUNT).
021500     MOVE OPT-IS-ACTIVE   TO WNRE-OPT-ACTIVE-SW
021600                              (WNRE-OPTION-COUNT).
021700 
021800 2100-EXIT.
021900     EXIT.
022000 
022100*****************************************************************
022200* Load the RULE master whole -- WNRE003 tests WNRE-RUL-ACTIVE-SW *
022300* at match time, this paragraph loads every row it is handed.  *
022400*****************************************************************
022500 3000-LOAD-RULES.
022600     OPEN INPUT RULE-MASTER-FILE.
022700 
022800     IF  WS-RULE-STATUS NOT = '00'
022900         MOVE 'RULEMAST'         TO WNRE-BAD-FILE-NAME
023000         MOVE WS-RULE-STATUS     TO WNRE-BAD-FILE-STATUS
023100         MOVE '3000-OPEN'        TO WNRE-BAD-PARAGRAPH
023200         PERFORM 9997-FCT-ERROR  THRU 9997-EXIT
023300         PERFORM 9998-ABEND-RUN  THRU 9998-EXIT.
023400 
023500     PERFORM 3100-READ-RULE      THRU 3100-EXIT
023600         WITH TEST AFTER
023700         UNTIL WS-RULE-EOF-SW EQUAL 'Y'.
023800 
023900     CLOSE RULE-MASTER-FILE.
024000 
024100 3000-EXIT.
024200     EXIT.
024300 
024400*****************************************************************
024500* Read one RULE record, including its two OCCURS-20 id lists,   *
024600* and move it to the next table slot.                           *
024700*****************************************************************
024800 3100-READ-RULE.
024900     READ RULE-MASTER-FILE
025000         AT END
025100             MOVE 'Y'            TO WS-RULE-EOF-SW
025200             GO TO 3100-EXIT
025300     END-READ.
025400 
025500     IF  WS-RULE-STATUS NOT = '00' AND NOT = '10'
025600         MOVE 'RULEMAST'         TO WNRE-BAD-FILE-NAME
025700         MOVE WS-RULE-STATUS     TO WNRE-BAD-FILE-STATUS
025800         MOVE '3100-READ'        TO WNRE-BAD-PARAGRAPH
025900         PERFORM 9997-FCT-ERROR  THRU 9997-EXIT
026000         PERFORM 9998-ABEND-RUN  THRU 9998-EXIT.
026100 
026200     IF  RULE-RECORD-ALPHA = SPACES OR LOW-VALUES
026300         GO TO 3100-EXIT.
026400 
026500     IF  WNRE-RULE-COUNT NOT LESS THAN WS-RULE-LIMIT
026600         MOVE 'RULEMAST'         TO WNRE-BAD-FILE-NAME
026700         MOVE 'TB'               TO WNRE-BAD-FILE-STATUS
026800         MOVE '3100-TBLFULL'     TO WNRE-BAD-PARAGRAPH
026900         PERFORM 9997-FCT-ERROR  THRU 9997-EXIT
027000         PERFORM 9998-ABEND-RUN  THRU 9998-EXIT.
027100 
027200     ADD 1                       TO WNRE-RULE-COUNT.
027300     MOVE RULE-ID           TO WNRE-RUL-ID(WNRE-RULE-COUNT).
027400     MOVE RULE-NAME         TO WNRE-RUL-NAME(WNRE-RULE-COUNT).
027500     PERFORM 3150-COPY-RULE-IDS THRU 3150-EXIT
027600         VARYING WS-COPY-IX FROM 1 BY 1
027700         UNTIL WS-COPY-IX GREATER THAN 20.
027800     MOVE RULE-OPTION-COUNT TO WNRE-RUL-OPTION-COUNT
027900                                (WNRE-RULE-COUNT).
028000     MOVE RULE-TARGET-DRINK-COUNT
028100                            TO WNRE-RUL-TARGET-COUNT
028200                               (WNRE-RULE-COUNT).
028300     MOVE RULE-MATCH-SCORE  TO WNRE-RUL-MATCH-SCORE
028400                                (WNRE-RULE-COUNT).
028500     MOVE RULE-REASON       TO WNRE-RUL-REASON(WNRE-RULE-COUNT).
028600     MOVE RULE-CONDITION-TYPE
028700                            TO WNRE-RUL-CONDITION-TYPE
028800                               (WNRE-RULE-COUNT).
028900     MOVE RULE-MIN-MATCH-COUNT
029000                            TO WNRE-RUL-MIN-MATCH
029100                               (WNRE-RULE-COUNT).
029200     MOVE RULE-IS-ACTIVE    TO WNRE-RUL-ACTIVE-SW
029300                                (WNRE-RULE-COUNT).
029400     MOVE RULE-PRIORITY-LEVEL
029500                            TO WNRE-RUL-PRIORITY
029600                               (WNRE-RULE-COUNT).
029700 
029800 3100-EXIT.
029900     EXIT.
030000 
030100*****************************************************************
030200* Copy one subscript's worth of the two OCCURS-20 id lists from  *
030300* the FD record to the table entry just opened above.           *
030400*****************************************************************
030500 3150-COPY-RULE-IDS.
030600     MOVE RULE-OPTION-IDS(WS-COPY-IX)
030700         TO WNRE-RUL-OPTION-IDS(WNRE-RULE-COUNT, WS-COPY-IX).
030800     MOVE RULE-TARGET-DRINK-IDS(WS-COPY-IX)
030900         TO WNRE-RUL-TARGET-IDS(WNRE-RULE-COUNT, WS-COPY-IX).
031000 
031100 3150-EXIT.
031200     EXIT.
031300 
031400*****************************************************************
031500* Load the DRINK master whole -- availability and featured      *
031600* status are tested later, per row, at scoring/ranking time.    *
031700*****************************************************************
031800 4000-LOAD-DRINKS.
031900     OPEN INPUT DRINK-MASTER-FILE.
032000 
032100     IF  WS-DRINK-STATUS NOT = '00'
032200         MOVE 'DRNKMAST'         TO WNRE-BAD-FILE-NAME
032300         MOVE WS-DRINK-STATUS    TO WNRE-BAD-FILE-STATUS
032400         MOVE '4000-OPEN'        TO WNRE-BAD-PARAGRAPH
032500         PERFORM 9997-FCT-ERROR  THRU 9997-EXIT
032600         PERFORM 9998-ABEND-RUN  THRU 9998-EXIT.
032700 
032800     PERFORM 4100-READ-DRINK     THRU 4100-EXIT
032900         WITH TEST AFTER
033000         UNTIL WS-DRINK-EOF-SW EQUAL 'Y'.
033100 
033200     CLOSE DRINK-MASTER-FILE.
033300 
033400 4000-EXIT.
033500     EXIT.
033600 
033700*****************************************************************
033800* Read one DRINK record and move it to the next table slot.     *
033900*****************************************************************
034000 4100-READ-DRINK.
034100     READ DRINK-MASTER-FILE
034200         AT END
034300             MOVE 'Y'            TO WS-DRINK-EOF-SW
034400             GO TO 4100-EXIT
034500     END-READ.
034600 
034700     IF  WS-DRINK-STATUS NOT = '00' AND NOT = '10'
034800         MOVE 'DRNKMAST'         TO WNRE-BAD-FILE-NAME
034900         MOVE WS-DRINK-STATUS    TO WNRE-BAD-FILE-STATUS
035000         MOVE '4100-READ'        TO WNRE-BAD-PARAGRAPH
035100         PERFORM 9997-FCT-ERROR  THRU 9997-EXIT
035200         PERFORM 9998-ABEND-RUN  THRU 9998-EXIT.
035300 
035400     IF  DRINK-RECORD-ALPHA = SPACES OR LOW-VALUES
035500         GO TO 4100-EXIT.
035600 
035700     IF  WNRE-DRINK-COUNT NOT LESS THAN WS-DRINK-LIMIT
035800         MOVE 'DRNKMAST'         TO WNRE-BAD-FILE-NAME
035900         MOVE 'TB'               TO WNRE-BAD-FILE-STATUS
036000         MOVE '4100-TBLFULL'     TO WNRE-BAD-PARAGRAPH
036100         PERFORM 9997-FCT-ERROR  THRU 9997-EXIT
036200         PERFORM 9998-ABEND-RUN  THRU 9998-EXIT.
036300 
036400     ADD 1                       TO WNRE-DRINK-COUNT.
036500     MOVE DRINK-ID          TO WNRE-DRK-ID(WNRE-DRINK-COUNT).
036600     MOVE DRINK-NAME        TO WNRE-DRK-NAME(WNRE-DRINK-COUNT).
036700     MOVE DRINK-TAGS        TO WNRE-DRK-TAGS(WNRE-DRINK-COUNT).
036800     MOVE DRINK-IS-FEATURED TO WNRE-DRK-FEATURED-SW
036900                                (WNRE-DRINK-COUNT).
037000     MOVE DRINK-IS-AVAILABLE
037100                            TO WNRE-DRK-AVAILABLE-SW
037200                               (WNRE-DRINK-COUNT).
037300     MOVE DRINK-VIEW-COUNT  TO WNRE-DRK-VIEW-COUNT
037400                                (WNRE-DRINK-COUNT).
037500 
037600 4100-EXIT.
037700     EXIT.
037800 
037900*****************************************************************
038000* Read the caller's ANSWER file and flatten it -- one selected  *
038100* option id per table slot, duplicates preserved.               *
038200*****************************************************************
038300 5000-LOAD-ANSWERS.
038400     OPEN INPUT ANSWER-INPUT-FILE.
038500 
038600     IF  WS-ANSWER-STATUS NOT = '00'
038700         MOVE 'ANSWERIN'         TO WNRE-BAD-FILE-NAME
038800         MOVE WS-ANSWER-STATUS   TO WNRE-BAD-FILE-STATUS
038900         MOVE '5000-OPEN'        TO WNRE-BAD-PARAGRAPH
039000         PERFORM 9997-FCT-ERROR  THRU 9997-EXIT
039100         PERFORM 9998-ABEND-RUN  THRU 9998-EXIT.
039200 
039300     PERFORM 5100-READ-ANSWER    THRU 5100-EXIT
039400         WITH TEST AFTER
039500         UNTIL WS-ANSWER-EOF-SW EQUAL 'Y'.
039600 
039700     CLOSE ANSWER-INPUT-FILE.
039800 
039900     MOVE WNRE-SELECTED-COUNT    TO WNRE-RUN-SELECTED-COUNT.
040000 
040100 5000-EXIT.
040200     EXIT.
040300 
040400*****************************************************************
040500* Read one ANSWER row and append its option id to the           *
040600* flattened selected-option list.  No dedup -- a multi-select   *
040700* question's repeated appearances all count, on purpose.        *
040800*****************************************************************
040900 5100-READ-ANSWER.
041000     READ ANSWER-INPUT-FILE
041100         AT END
041200             MOVE 'Y'            TO WS-ANSWER-EOF-SW
041300             GO TO 5100-EXIT
041400     END-READ.
041500 
041600     IF  WS-ANSWER-STATUS NOT = '00' AND NOT = '10'
041700         MOVE 'ANSWERIN'         TO WNRE-BAD-FILE-NAME
041800         MOVE WS-ANSWER-STATUS   TO WNRE-BAD-FILE-STATUS
041900         MOVE '5100-READ'        TO WNRE-BAD-PARAGRAPH
042000         PERFORM 9997-FCT-ERROR  THRU 9997-EXIT
042100         PERFORM 9998-ABEND-RUN  THRU 9998-EXIT.
042200 
042300     IF  ANSWER-RECORD-ALPHA = SPACES OR LOW-VALUES
042400         GO TO 5100-EXIT.
042500 
042600     IF  WNRE-SELECTED-COUNT NOT LESS THAN WS-ANSWER-LIMIT
042700         MOVE 'ANSWERIN'         TO WNRE-BAD-FILE-NAME
042800         MOVE 'TB'               TO WNRE-BAD-FILE-STATUS
042900         MOVE '5100-TBLFULL'     TO WNRE-BAD-PARAGRAPH
043000         PERFORM 9997-FCT-ERROR  THRU 9997-EXIT
043100         PERFORM 9998-ABEND-RUN  THRU 9998-EXIT.
043200 
043300     ADD 1                       TO WNRE-SELECTED-COUNT.
043400     MOVE ANS-OPTION-ID          TO WNRE-SELECTED-OPTION-ID
043500                                     (WNRE-SELECTED-COUNT).
043600 
043700 5100-EXIT.
043800     EXIT.
043900 
044000*****************************************************************
044100* Return control to WNREPLT.                                    *
044200*****************************************************************
044300 9000-RETURN.
044400     GOBACK.
044500 
044600 9000-EXIT.
044700     EXIT.
044800 
044900 COPY WNREERR.
