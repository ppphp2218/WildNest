000100*****************************************************************
000200* WNRE recommendation output record definitions.                *
000300*                                                                *
000400* RECOMMENDATION-LOG-RECORD is the flat output record for one   *
000500* scoring run -- the run summary plus its recommended-drink and *
000600* matched-rule repeating groups, folded into fixed OCCURS       *
000700* tables.  WNRE-PRINT-LINE and its REDEFINES below are the      *
000800* separate, human-readable columnar run report built from the  *
000900* same three pieces (carried in WNRE-RUN-AREA, see WNRERUN).    *
001000*****************************************************************
001100 
001200*****************************************************************
001300* RECOMMENDATION-LOG flat output record -- one per run, the     *
001400* whole triple above folded flat with the repeating groups      *
001500* carried as fixed OCCURS tables (WNRE-RD-COUNT/WNRE-MR-COUNT   *
001600* tell the reader how many of each are populated).  WNRE-LOG-   *
001700* ELAPSED-MS is left zero -- this run has no wall-clock timing  *
001800* to report; the field is carried only for layout compatibility *
001900*****************************************************************
002000 01  RECOMMENDATION-LOG-RECORD.
002100     05  LOG-SUMMARY.
002200         10  LOG-SESSION-ID            PIC X(64).
002300         10  LOG-SELECTED-OPTION-COUNT PIC S9(4)      COMP-3.
002400         10  LOG-MATCHED-RULE-COUNT    PIC S9(4)      COMP-3.
002500         10  LOG-RECOMMENDED-DRINK-COUNT
002600                                       PIC S9(4)      COMP-3.
002700         10  LOG-TOTAL-SCORE           PIC S9(3)V9(1) COMP-3.
002800         10  LOG-USED-DEFAULT-FALLBACK PIC X(01).
002900         10  LOG-ELAPSED-MS            PIC S9(9)      COMP-3
003000                                        VALUE ZEROES.
003100     05  LOG-DRINK-TABLE.
003200         10  LOG-DRINK-ENTRY OCCURS 10 TIMES.
003300             15  LOG-RD-RANK           PIC S9(2)      COMP-3.
003400             15  LOG-RD-DRINK-ID       PIC S9(18)     COMP-3.
003500             15  LOG-RD-DRINK-NAME     PIC X(100).
003600             15  LOG-RD-MATCH-SCORE    PIC S9(3)V9(1) COMP-3.
003700             15  LOG-RD-REASON         PIC X(200).
003800             15  LOG-RD-MATCHED-TAGS   PIC X(200).
003900     05  LOG-RULE-TABLE.
004000         10  LOG-RULE-ENTRY OCCURS 50 TIMES.
004100             15  LOG-MR-RULE-ID        PIC S9(18)     COMP-3.
004200             15  LOG-MR-RULE-NAME      PIC X(100).
004300             15  LOG-MR-CONDITION-TYPE PIC X(07).
004400             15  LOG-MR-MATCH-SCORE    PIC S9(5)V9(2) COMP-3.
004500             15  LOG-MR-MATCHED-COUNT  PIC S9(4)      COMP-3.
004600     05  FILLER                        PIC X(40).
004700 
004800*****************************************************************
004900* Print line layouts for the columnar run report.  One buffer,  *
005000* four REDEFINES -- header, matched-rule detail, recommended-   *
005100* drink detail, and the trailer control-total line.  Widened    *
005200* to the 198-column wide-carriage form when the drink detail    *
005300* line picked up its reason column (INC-7411).                  *
005400*****************************************************************
005500 01  WNRE-PRINT-LINE                  PIC X(198).
005600 
005700 01  WNRE-HEADER-LINE REDEFINES WNRE-PRINT-LINE.
005800     05  HL-LABEL                     PIC X(18).
005900     05  HL-SESSION-ID                PIC X(64).
006000     05  FILLER                       PIC X(02).
006100     05  HL-SELECTED-COUNT            PIC ZZZ9.
006200     05  FILLER                       PIC X(02).
006300     05  HL-MATCHED-RULE-COUNT        PIC ZZZ9.
006400     05  FILLER                       PIC X(02).
006500     05  HL-FALLBACK-FLAG             PIC X(01).
006600     05  FILLER                       PIC X(101).
006700 
006800 01  WNRE-RULE-LINE REDEFINES WNRE-PRINT-LINE.
006900     05  RL-RULE-ID                   PIC Z(17)9.
007000     05  FILLER                       PIC X(01).
007100     05  RL-RULE-NAME                 PIC X(40).
007200     05  FILLER                       PIC X(01).
007300     05  RL-CONDITION-TYPE            PIC X(07).
007400     05  FILLER                       PIC X(01).
007500     05  RL-MATCH-SCORE               PIC ZZZZ9.99.
007600     05  FILLER                       PIC X(01).
007700     05  RL-MATCHED-COUNT             PIC ZZZ9.
007800     05  FILLER                       PIC X(117).
007900 
008000 01  WNRE-DRINK-LINE REDEFINES WNRE-PRINT-LINE.
008100     05  DL-RANK                      PIC Z9.
008200     05  FILLER                       PIC X(01).
008300     05  DL-DRINK-ID                  PIC Z(17)9.
008400     05  FILLER                       PIC X(01).
008500     05  DL-DRINK-NAME                PIC X(30).
008600     05  FILLER                       PIC X(01).
008700     05  DL-MATCH-SCORE               PIC ZZ9.9.
008800     05  FILLER                       PIC X(01).
008900     05  DL-MATCHED-TAGS              PIC X(40).
009000     05  FILLER                       PIC X(01).
009100     05  DL-REASON                    PIC X(60).
009200     05  FILLER                       PIC X(38).
009300 
009400 01  WNRE-TRAILER-LINE REDEFINES WNRE-PRINT-LINE.
009500     05  TL-LABEL                     PIC X(24).
009600     05  TL-RECOMMENDED-COUNT         PIC ZZZ9.
009700     05  FILLER                       PIC X(02).
009800     05  TL-TOTAL-SCORE               PIC ZZ9.9.
009900     05  FILLER                       PIC X(163).
