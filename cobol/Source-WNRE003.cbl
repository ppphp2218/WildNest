000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    WNRE003.
000300 AUTHOR.        Carol Ann Whitfield.
000400 INSTALLATION.  WILDNEST DATA CENTER.
000500 DATE-WRITTEN.  10/17/1989.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - PRODUCTION BATCH.
000800*****************************************************************
000900*                                                               *
001000* WNRE - WildNest Recommendation Engine batch suite.            *
001100*                                                               *
001200* Rule matching phase.  CALLed by WNREPLT after WNRE008 has     *
001300* loaded the reference tables and flattened the caller's        *
001400* answers.  Evaluates every active rule in WNRE-RULE-TABLE      *
001500* against the flattened selected-option list, builds            *
001600* WNRE-MATCHED-RULE-TABLE, and leaves it sorted descending by   *
001700* WNRE-MR-FINAL-SCORE for the scoring phase (WNRE004) to walk.  *
001800*                                                               *
001900* An inactive rule, or a rule with an empty option-combination  *
002000* list, never reaches the scoring EVALUATE below -- it is       *
002100* counted against WS-RULES-SKIPPED and passed over.  The        *
002200* priority multiplier below is intentionally left unclamped;    *
002300* per BUSINESS RULES a high-priority, high-match-score rule     *
002400* can legitimately final-score over 100 here.  Clamping is a    *
002500* ranking-phase concern, not this one's.                        *
002600*                                                               *
002700* Date       UserID   Description                              *
002800* ---------- -------- ----------------------------------------- *
002900* 10/17/1989 CAW      Initial version - exact/partial matching. * CH0001Y 
003000* 04/02/1990 CAW      Added fuzzy condition type.                *CH0002Y 
003100* 02/11/1992 RTF      Corrected partial-match minimum to        * CH0003Y 
003200*                     default to 1 when the rule's own minimum  * CH0003Y 
003300*                     is zero or blank (INC-4602).               *CH0003Y 
003400* 08/19/1993 RTF      Final-score multiplier no longer clamped  * CH0004Y 
003500*                     to 100 - a Marketing request wanted high  * CH0004Y 
003600*                     priority combo rules to visibly outrank   * CH0004Y 
003700*                     ordinary ones downstream (INC-4977).       *CH0004Y 
003800* 05/06/1995 LKM      Added descending sort of matched rules -  * CH0005Y 
003900*                     WNRE004 was walking them in load order.   * CH0005Y 
004000* 04/03/1998 DPQ      Year-2000 remediation - no date fields in * CH0006Y 
004100*                     this program, reviewed and signed off.    * CH0006Y 
004200* 02/25/1999 DPQ      Y2K regression pass - no changes required.* CH0007Y 
004300* 11/02/2002 MHS      Fuzzy denominator now takes the larger of * CH0008Y 
004400*                     the rule's option count and the caller's  * CH0008Y 
004500*                     selected-option count, matching the       * CH0008Y 
004600*                     revised web-tier formula (INC-6811).       *CH0008Y 
004700* 07/14/2006 GRV      Matched-rule table raised to 100 entries  * CH0009Y 
004800*                     with an explicit table-full abend instead * CH0009Y 
004900*                     of silently dropping the overflow rows.   * CH0009Y 
005000* 03/14/2011 GRV      Added evaluated/skipped rule counts to    * CH0010Y 
005100*                     the end-of-phase DISPLAY for the run log. * CH0010Y 
005200*****************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01                     IS TOP-OF-FORM
005700     UPSI-0                  IS WNRE-RERUN-SWITCH
005800     CLASS WNRE-YES-NO-CLASS IS 'Y' 'N'.
005900 
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006200 
006300*****************************************************************
006400* Subscripts for the matching and sorting passes.                *
006500*****************************************************************
006600 01  WS-RULE-IX                 PIC S9(4) COMP-3 VALUE ZERO.
006700 01  WS-SEL-IX                  PIC S9(4) COMP-3 VALUE ZERO.
006800 01  WS-RULE-OPT-IX             PIC S9(4) COMP-3 VALUE ZERO.
006900 01  WS-SORT-I                  PIC S9(4) COMP-3 VALUE ZERO.
007000 01  WS-SORT-J                  PIC S9(4) COMP-3 VALUE ZERO.
007100 
007200 01  WS-FOUND-SW                PIC X(01) VALUE 'N'.
007300     88  WS-OPTION-FOUND               VALUE 'Y'.
007400 01  WS-RULE-MATCHED-SW         PIC X(01) VALUE 'N'.
007500     88  WS-RULE-MATCHED                VALUE 'Y'.
007600 
007700*****************************************************************
007800* Per-rule scoring work area -- reset on entry to 2100 for      *
007900* every rule so a skipped rule can never carry a stale score    *
008000* forward into the next one's evaluation.                       *
008100*****************************************************************
008200 01  WS-RULE-WORK.
008300     05  WS-MATCHED-COUNT        PIC S9(4)      COMP-3.
008400     05  WS-TOTAL-RULE-OPTIONS   PIC S9(4)      COMP-3.
008500     05  WS-RAW-SCORE            PIC S9(5)V9(4) COMP-3.
008600     05  WS-FINAL-SCORE          PIC S9(5)V9(4) COMP-3.
008610     05  FILLER                  PIC X(02).
008700 01  WS-RULE-WORK-ALPHA REDEFINES WS-RULE-WORK PIC X(18).
008800 
008900 01  WS-EFFECTIVE-MIN           PIC S9(4)      COMP-3 VALUE ZERO.
009000 01  WS-FUZZY-DENOMINATOR       PIC S9(4)      COMP-3 VALUE ZERO.
009100 01  WS-PRIORITY-FACTOR         PIC S9(3)V9(4) COMP-3 VALUE ZERO.
009200 
009300*****************************************************************
009400* Selection-sort swap buffer for the descending re-sequence of  *
009500* WNRE-MATCHED-RULE-TABLE - same shape as one WNRE-MATCHED-      *
009600* ENTRY occurrence, moved as a group on either side of a swap.  *
009700*****************************************************************
009800 01  WS-CANDIDATE-MATCH-ENTRY.
009900     05  WS-CAND-RULE-ID         PIC S9(18)     COMP-3.
010000     05  WS-CAND-RULE-NAME       PIC X(100).
010100     05  WS-CAND-CONDITION-TYPE  PIC X(07).
010200     05  WS-CAND-FINAL-SCORE     PIC S9(5)V9(4) COMP-3.
010300     05  WS-CAND-MATCHED-COUNT   PIC S9(4)      COMP-3.
010400     05  WS-CAND-RULE-IX         PIC S9(4)      COMP-3.
010410     05  FILLER                  PIC X(02).
010500 01  WS-CANDIDATE-MATCH-ALPHA REDEFINES WS-CANDIDATE-MATCH-ENTRY
010600                               PIC X(130).
010700 
010800*****************************************************************
010900* End-of-phase counts, DISPLAYed for the operator's run log.    *
011000*****************************************************************
011100 01  WS-MATCH-PASS-TOTALS.
011200     05  WS-RULES-EVALUATED      PIC S9(4) COMP-3 VALUE ZERO.
011300     05  WS-RULES-SKIPPED        PIC S9(4) COMP-3 VALUE ZERO.
011310     05  FILLER                  PIC X(02).
011400 01  WS-MATCH-PASS-ALPHA REDEFINES WS-MATCH-PASS-TOTALS PIC X(08).
011500 
011600 LINKAGE SECTION.
011700 COPY WNRERUN.
011800 COPY WNREERR.
011900 
012000 PROCEDURE DIVISION USING WNRE-RUN-AREA.
012100 
012200*****************************************************************
012300* Main process.                                                 *
012400*****************************************************************
012500     PERFORM 1000-INITIALIZE       THRU 1000-EXIT.
012600     PERFORM 2000-MATCH-RULES      THRU 2000-EXIT.
012700     PERFORM 3000-SORT-MATCHED     THRU 3000-EXIT.
012800     PERFORM 4000-FINISH-PHASE     THRU 4000-EXIT.
012900     PERFORM 9000-RETURN           THRU 9000-EXIT.
013000 
013100*****************************************************************
013200* Perform initialization.                                       *
013300*****************************************************************
013400 1000-INITIALIZE.
013500     MOVE LOW-VALUES              TO WS-CANDIDATE-MATCH-ALPHA.
013600     MOVE LOW-VALUES              TO WS-MATCH-PASS-ALPHA.
013700     MOVE ZEROES                  TO WNRE-MATCHED-COUNT
013800                                      WS-RULES-EVALUATED
013900                                      WS-RULES-SKIPPED.
014000 
014100 1000-EXIT.
014200     EXIT.
014300 
014400*****************************************************************
014500* Drive one pass of 2100 across every loaded RULE row.          *
014600*****************************************************************
014700 2000-MATCH-RULES.
014800     IF  WNRE-RULE-COUNT EQUAL ZERO
014900         GO TO 2000-EXIT.
015000 
015100     PERFORM 2100-MATCH-ONE-RULE  THRU 2100-EXIT
015200         VARYING WS-RULE-IX FROM 1 BY 1
015300         UNTIL WS-RULE-IX GREATER THAN WNRE-RULE-COUNT.
015400 
015500 2000-EXIT.
015600     EXIT.
015700 
015800*****************************************************************
015900* Evaluate one RULE row.  Skips inactive rules and rules with   *
016000* an empty option-combination list before doing any counting.   *
016100*****************************************************************
016200 2100-MATCH-ONE-RULE.
016300     IF  NOT WNRE-RUL-ACTIVE(WS-RULE-IX)
016400         ADD 1                    TO WS-RULES-SKIPPED
016500         GO TO 2100-EXIT.
016600 
016700     IF  WNRE-RUL-OPTION-COUNT(WS-RULE-IX) EQUAL ZERO
016800         ADD 1                    TO WS-RULES-SKIPPED
016900         GO TO 2100-EXIT.
017000 
017100     ADD 1                        TO WS-RULES-EVALUATED.
017200     MOVE ZEROES                  TO WS-RULE-WORK.
017300     MOVE 'N'                     TO WS-RULE-MATCHED-SW.
017400     MOVE WNRE-RUL-OPTION-COUNT(WS-RULE-IX)
017500                                  TO WS-TOTAL-RULE-OPTIONS.
017600 
017700     PERFORM 2200-COUNT-MATCHED   THRU 2200-EXIT.
017800 
017900     EVALUATE TRUE
018000         WHEN WNRE-RUL-COND-EXACT(WS-RULE-IX)
018100             PERFORM 2310-EVAL-EXACT   THRU 2310-EXIT
018200         WHEN WNRE-RUL-COND-PARTIAL(WS-RULE-IX)
018300             PERFORM 2320-EVAL-PARTIAL THRU 2320-EXIT
018400         WHEN WNRE-RUL-COND-FUZZY(WS-RULE-IX)
018500             PERFORM 2330-EVAL-FUZZY   THRU 2330-EXIT
018600         WHEN OTHER
018700             DISPLAY 'WNRE003 - UNKNOWN CONDITION TYPE RULE '
018800                     WNRE-RUL-ID(WS-RULE-IX)
018900     END-EVALUATE.
019000 
019100     IF  WS-RULE-MATCHED
019200         PERFORM 2400-COMPUTE-FINAL  THRU 2400-EXIT
019300         PERFORM 2500-STORE-MATCHED  THRU 2500-EXIT.
019400 
019500 2100-EXIT.
019600     EXIT.
019700 
019800*****************************************************************
019900* MATCHED-COUNT = number of selected option occurrences that    *
020000* also appear anywhere in this rule's option-combination list.  *
020100* A duplicate in the selected list is counted once per          *
020200* occurrence, per BUSINESS RULES.                                *
020300*****************************************************************
020400 2200-COUNT-MATCHED.
020500     IF  WNRE-SELECTED-COUNT EQUAL ZERO
020600         GO TO 2200-EXIT.
020700 
020800     PERFORM 2210-CHECK-SELECTED  THRU 2210-EXIT
020900         VARYING WS-SEL-IX FROM 1 BY 1
021000         UNTIL WS-SEL-IX GREATER THAN WNRE-SELECTED-COUNT.
021100 
021200 2200-EXIT.
021300     EXIT.
021400 
021500*****************************************************************
021600* Test one selected option occurrence against every entry in    *
021700* the current rule's option-combination list.                   *
021800*****************************************************************
021900 2210-CHECK-SELECTED.
022000     MOVE 'N'                     TO WS-FOUND-SW.
022100 
022200     PERFORM 2220-COMPARE-ONE     THRU 2220-EXIT
022300         VARYING WS-RULE-OPT-IX FROM 1 BY 1
022400         UNTIL WS-RULE-OPT-IX GREATER THAN WS-TOTAL-RULE-OPTIONS
022500            OR WS-OPTION-FOUND.
022600 
022700     IF  WS-OPTION-FOUND
022800         ADD 1                    TO WS-MATCHED-COUNT.
022900 
023000 2210-EXIT.
023100     EXIT.
023200 
023300 2220-COMPARE-ONE.
023400     IF  WNRE-SELECTED-OPTION-ID(WS-SEL-IX) EQUAL
023500         WNRE-RUL-OPTION-IDS(WS-RULE-IX, WS-RULE-OPT-IX)
023600         MOVE 'Y'                 TO WS-FOUND-SW.
023700 
023800 2220-EXIT.
023900     EXIT.
024000 
024100*****************************************************************
024200* exact - the caller's whole selection must equal the rule's    *
024300* whole option-combination list, both directions.                *
024400*****************************************************************
024500 2310-EVAL-EXACT.
024600     IF  WS-MATCHED-COUNT EQUAL WS-TOTAL-RULE-OPTIONS
024700         AND WS-MATCHED-COUNT EQUAL WNRE-SELECTED-COUNT
024800         MOVE 'Y'                 TO WS-RULE-MATCHED-SW
024900         MOVE 100.0               TO WS-RAW-SCORE.
025000 
025100 2310-EXIT.
025200     EXIT.
025300 
025400*****************************************************************
025500* partial - matches once MATCHED-COUNT reaches the rule's own   *
025600* minimum, defaulting the minimum to 1 when it is zero.          *
025700*****************************************************************
025800 2320-EVAL-PARTIAL.
025900     MOVE WNRE-RUL-MIN-MATCH(WS-RULE-IX) TO WS-EFFECTIVE-MIN.
026000     IF  WS-EFFECTIVE-MIN LESS THAN 1
026100         MOVE 1                   TO WS-EFFECTIVE-MIN.
026200 
026300     IF  WS-MATCHED-COUNT NOT LESS THAN WS-EFFECTIVE-MIN
026400         MOVE 'Y'                 TO WS-RULE-MATCHED-SW
026500         COMPUTE WS-RAW-SCORE ROUNDED =
026600             (WS-MATCHED-COUNT / WS-TOTAL-RULE-OPTIONS) * 100.0.
026700 
026800 2320-EXIT.
026900     EXIT.
027000 
027100*****************************************************************
027200* fuzzy - matches on any overlap at all; the denominator is the *
027300* larger of the rule's option count and the caller's selected   *
027400* count (INC-6811).                                              *
027500*****************************************************************
027600 2330-EVAL-FUZZY.
027700     IF  WS-MATCHED-COUNT GREATER THAN ZERO
027800         MOVE 'Y'                 TO WS-RULE-MATCHED-SW
027900         IF  WS-TOTAL-RULE-OPTIONS NOT LESS THAN
028000             WNRE-SELECTED-COUNT
028100             MOVE WS-TOTAL-RULE-OPTIONS
028200                                  TO WS-FUZZY-DENOMINATOR
028300         ELSE
028400             MOVE WNRE-SELECTED-COUNT
028500                                  TO WS-FUZZY-DENOMINATOR
028600         END-IF
028700         COMPUTE WS-RAW-SCORE ROUNDED =
028800             (WS-MATCHED-COUNT / WS-FUZZY-DENOMINATOR) * 100.0.
028900 
029000 2330-EXIT.
029100     EXIT.
029200 
029300*****************************************************************
029400* FINAL-SCORE = RAW-SCORE * (RULE-MATCH-SCORE / 100) *           *
029500* (1 + RULE-PRIORITY-LEVEL * 0.1) - deliberately left            *
029600* unclamped (INC-4977); see the phase banner above.              *
029700*****************************************************************
029800 2400-COMPUTE-FINAL.
029900     COMPUTE WS-PRIORITY-FACTOR ROUNDED =
030000         1 + (WNRE-RUL-PRIORITY(WS-RULE-IX) * 0.1).
030100 
030200     COMPUTE WS-FINAL-SCORE ROUNDED =
030300         WS-RAW-SCORE
030400             * (WNRE-RUL-MATCH-SCORE(WS-RULE-IX) / 100.0)
030500             * WS-PRIORITY-FACTOR.
030600 
030700 2400-EXIT.
030800     EXIT.
030900 
031000*****************************************************************
031100* Append one MATCHED-RULE row.  WNRE-MR-RULE-IX is kept so      *
031200* WNRE004/WNRE005 can reach the target-drink list and reason    *
031300* text back in WNRE-RULE-TABLE without a second search by key.  *
031400*****************************************************************
031500 2500-STORE-MATCHED.
031600     IF  WNRE-MATCHED-COUNT NOT LESS THAN 100
031700         MOVE 'RULEMAST'          TO WNRE-BAD-FILE-NAME
031800         MOVE 'TB'                TO WNRE-BAD-FILE-STATUS
031900         MOVE '2500-TBLFULL'      TO WNRE-BAD-PARAGRAPH
032000         PERFORM 9997-FCT-ERROR   THRU 9997-EXIT
032100         PERFORM 9998-ABEND-RUN   THRU 9998-EXIT.
032200 
032300     ADD 1                        TO WNRE-MATCHED-COUNT.
032400     MOVE WNRE-RUL-ID(WS-RULE-IX)
032500                        TO WNRE-MR-RULE-ID(WNRE-MATCHED-COUNT).
032600     MOVE WNRE-RUL-NAME(WS-RULE-IX)
032700                        TO WNRE-MR-RULE-NAME(WNRE-MATCHED-COUNT).
032800     MOVE WNRE-RUL-CONDITION-TYPE(WS-RULE-IX)
032900                        TO WNRE-MR-CONDITION-TYPE
033000                           (WNRE-MATCHED-COUNT).
033100     MOVE WS-FINAL-SCORE
033200                        TO WNRE-MR-FINAL-SCORE
033300                           (WNRE-MATCHED-COUNT).
033400     MOVE WS-MATCHED-COUNT
033500                        TO WNRE-MR-MATCHED-COUNT
033600                           (WNRE-MATCHED-COUNT).
033700     MOVE WS-RULE-IX    TO WNRE-MR-RULE-IX(WNRE-MATCHED-COUNT).
033800 
033900 2500-EXIT.
034000     EXIT.
034100 
034200*****************************************************************
034300* Selection sort, descending by WNRE-MR-FINAL-SCORE, so         *
034400* WNRE004 and the run report always walk matched rules in the   *
034500* same descending order this paragraph produces.                *
034600*****************************************************************
034700 3000-SORT-MATCHED.
034800     IF  WNRE-MATCHED-COUNT LESS THAN 2
034900         GO TO 3000-EXIT.
035000 
035100     PERFORM 3100-SORT-OUTER      THRU 3100-EXIT
035200         VARYING WS-SORT-I FROM 1 BY 1
035300         UNTIL WS-SORT-I GREATER THAN WNRE-MATCHED-COUNT.
035400 
035500 3000-EXIT.
035600     EXIT.
035700 
035800 3100-SORT-OUTER.
035900     PERFORM 3200-SORT-INNER      THRU 3200-EXIT
036000         VARYING WS-SORT-J FROM 1 BY 1
036100         UNTIL WS-SORT-J NOT LESS THAN WNRE-MATCHED-COUNT.
036200 
036300 3100-EXIT.
036400     EXIT.
036500 
036600 3200-SORT-INNER.
036700     IF  WNRE-MR-FINAL-SCORE(WS-SORT-J) LESS THAN
036800         WNRE-MR-FINAL-SCORE(WS-SORT-J + 1)
036900         PERFORM 3300-SWAP-ENTRIES THRU 3300-EXIT.
037000 
037100 3200-EXIT.
037200     EXIT.
037300 
037400 3300-SWAP-ENTRIES.
037500     MOVE WNRE-MATCHED-ENTRY(WS-SORT-J)
037600                              TO WS-CANDIDATE-MATCH-ENTRY.
037700     MOVE WNRE-MATCHED-ENTRY(WS-SORT-J + 1)
037800                              TO WNRE-MATCHED-ENTRY(WS-SORT-J).
037900     MOVE WS-CANDIDATE-MATCH-ENTRY
038000                              TO WNRE-MATCHED-ENTRY
038100                                 (WS-SORT-J + 1).
038200 
038300 3300-EXIT.
038400     EXIT.
038500 
038600*****************************************************************
038700* Carry the phase's matched-rule count into the run summary and *
038800* tell the operator how many rules were looked at versus        *
038900* skipped, for the job log.                                      *
039000*****************************************************************
039100 4000-FINISH-PHASE.
039200     MOVE WNRE-MATCHED-COUNT      TO WNRE-RUN-MATCHED-COUNT.
039300     DISPLAY 'WNRE003 - RULES EVALUATED: ' WS-RULES-EVALUATED
039400             ' SKIPPED: ' WS-RULES-SKIPPED
039500             ' MATCHED: ' WNRE-MATCHED-COUNT.
039600 
039700 4000-EXIT.
039800     EXIT.
039900 
040000*****************************************************************
040100* Return control to WNREPLT.                                    *
040200*****************************************************************
040300 9000-RETURN.
040400     GOBACK.
040500 
040600 9000-EXIT.
040700     EXIT.
040800 
040900 COPY WNREERR.
