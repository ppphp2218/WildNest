000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    WNREPLT.
000300 AUTHOR.        Carol Ann Whitfield.
000400 INSTALLATION.  WILDNEST DATA CENTER.
000500 DATE-WRITTEN.  10/03/1989.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - PRODUCTION BATCH.
000800*****************************************************************
000900*                                                               *
001000* WNRE - WildNest Recommendation Engine batch suite.            *
001100*                                                               *
001200* Nightly batch driver.  Owns WNRE-RUN-AREA and CALLs the five  *
001300* phase programs in order for one scoring run:                 *
001400*   WNRE008 - load OPTION/RULE/DRINK masters and the ANSWER     *
001500*             input into WNRE-RUN-AREA.                         *
001600*   WNRE003 - match rules against the caller's selections.      *
001700*   WNRE004 - score every touched drink (rule/tag/weight).      *
001800*   WNRE005 - rank, build reasons, apply the default fallback.  *
001900*   WNRE009 - print the run report and log the recommendation.  *
002000* This program is simply the first and last one in the job      *
002100* step - called by nobody, and CALLing everybody in turn so     *
002200* the five phases always run in the same fixed order.            *
002400*                                                               *
002500* Date       UserID   Description                              *
002600* ---------- -------- ----------------------------------------- *
002700* 10/03/1989 CAW      Initial version - CALLs WNRE008/003/004.  * CH0001Y 
002800* 12/04/1989 LKM      Added the WNRE005 ranking CALL once that   *CH0002Y 
002900*                     phase was cut over from the prototype.    * CH0002Y 
003000* 01/15/1990 DPQ      Added the WNRE009 report-writer CALL.      *CH0003Y 
003100* 04/03/1998 DPQ      Year-2000 remediation - WS-RUN-DATE-X      *CH0004Y 
003200*                     split is a 2-digit year for the banner     *CH0004Y 
003300*                     message only, never compared or stored;   * CH0004Y 
003400*                     no century exposure, reviewed and passed.  *CH0004Y 
003500* 02/25/1999 DPQ      Y2K regression pass - no changes required.* CH0005Y 
003600* 06/14/2000 MHS      Session id now read from a SYSIN control   *CH0006Y 
003700*                     card instead of being hardcoded to spaces * CH0006Y 
003800*                     for every run (INC-5511).                  *CH0006Y 
003900* 03/14/2011 GRV      Added the completion banner with the      * CH0007Y 
004000*                     final recommended-drink count, so the     * CH0007Y 
004100*                     job log shows something besides RC=0000.   *CH0007Y 
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01                     IS TOP-OF-FORM
004700     UPSI-0                  IS WNRE-RERUN-SWITCH
004800     CLASS WNRE-YES-NO-CLASS IS 'Y' 'N'.
004900 
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200 
005300*****************************************************************
005400* WNRE-RUN-AREA is owned here and passed CALL ... USING to      *
005500* every phase, unchanged in shape from phase to phase.           *
005600*****************************************************************
005700 COPY WNRERUN.
005800 
005900*****************************************************************
006000* SYSIN control card - column 1-64 is the caller's session id,  *
006100* the rest is reserved for future control fields.                *
006200*****************************************************************
006300 01  WS-CONTROL-CARD                PIC X(80) VALUE SPACES.
006400 01  WS-CONTROL-CARD-FIELDS REDEFINES WS-CONTROL-CARD.
006500     05  CC-SESSION-ID               PIC X(64).
006600     05  FILLER                      PIC X(16).
006700 
006800*****************************************************************
006900* Run-date banner work - split into YY/MM/DD purely for the      *
007000* start-of-run DISPLAY message below, never compared or stored. *
007100*****************************************************************
007200 01  WS-RUN-DATE-WORK.
007300     05  WS-RUN-DATE                 PIC 9(06) VALUE ZEROES.
007310     05  FILLER                      PIC X(04).
007400 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE-WORK.
007500     05  WS-RUN-YY                   PIC 99.
007600     05  WS-RUN-MM                   PIC 99.
007700     05  WS-RUN-DD                   PIC 99.
007710     05  FILLER                      PIC X(04).
007800 
007900*****************************************************************
008000* Phase call bookkeeping - cleared as one alphanumeric field at  *
008100* the top of each phase CALL, the same clear-via-redefine idiom  *
008200* used for the scratch work areas in WNRE003/004/005.            *
008300*****************************************************************
008400 01  WS-PHASE-RETURN-WORK.
008500     05  WS-PHASE-NUMBER              PIC S9(4) COMP-3 VALUE ZERO.
008600     05  WS-PHASE-RETURN-CODE         PIC S9(4) COMP-3 VALUE ZERO.
008610     05  FILLER                       PIC X(02).
008700 01  WS-PHASE-RETURN-ALPHA REDEFINES WS-PHASE-RETURN-WORK
008800                                      PIC X(08).
008900 
009000 PROCEDURE DIVISION.
009100 
009200*****************************************************************
009300* Main process.                                                 *
009400*****************************************************************
009500     PERFORM 1000-INITIALIZE      THRU 1000-EXIT.
009600     PERFORM 2000-CALL-LOAD       THRU 2000-EXIT.
009700     PERFORM 3000-CALL-MATCH      THRU 3000-EXIT.
009800     PERFORM 4000-CALL-SCORE      THRU 4000-EXIT.
009900     PERFORM 5000-CALL-RANK       THRU 5000-EXIT.
010000     PERFORM 6000-CALL-REPORT     THRU 6000-EXIT.
010100     PERFORM 9000-END-RUN         THRU 9000-EXIT.
010200 
010300*****************************************************************
010400* Perform initialization.                                       *
010500*****************************************************************
010600 1000-INITIALIZE.
010700     MOVE LOW-VALUES               TO WS-PHASE-RETURN-ALPHA.
010800     ACCEPT WS-RUN-DATE             FROM DATE.
010900     ACCEPT WS-CONTROL-CARD         FROM SYSIN.
011000 
011100     MOVE CC-SESSION-ID             TO WNRE-RUN-SESSION-ID.
011200     IF  WNRE-RUN-SESSION-ID EQUAL SPACES
011300         MOVE 'DEFAULT-SESSION'     TO WNRE-RUN-SESSION-ID.
011400 
011500     DISPLAY 'WNREPLT - RECOMMENDATION RUN STARTING - '
011600             WS-RUN-MM '/' WS-RUN-DD '/' WS-RUN-YY.
011700 
011800 1000-EXIT.
011900     EXIT.
012000 
012100*****************************************************************
012200* Phase 1 - load the reference data and the caller's answers.   *
012300*****************************************************************
012400 2000-CALL-LOAD.
012500     MOVE 1                        TO WS-PHASE-NUMBER.
012600     CALL 'WNRE008' USING WNRE-RUN-AREA.
012700 
012800 2000-EXIT.
012900     EXIT.
013000 
013100*****************************************************************
013200* Phase 2 - match active rules against the selected options.    *
013300*****************************************************************
013400 3000-CALL-MATCH.
013500     MOVE 2                        TO WS-PHASE-NUMBER.
013600     CALL 'WNRE003' USING WNRE-RUN-AREA.
013700 
013800 3000-EXIT.
013900     EXIT.
014000 
014100*****************************************************************
014200* Phase 3 - score every drink touched by any contribution.       *
014300*****************************************************************
014400 4000-CALL-SCORE.
014500     MOVE 3                        TO WS-PHASE-NUMBER.
014600     CALL 'WNRE004' USING WNRE-RUN-AREA.
014700 
014800 4000-EXIT.
014900     EXIT.
015000 
015100*****************************************************************
015200* Phase 4 - rank, build reasons, apply the default fallback.     *
015300*****************************************************************
015400 5000-CALL-RANK.
015500     MOVE 4                        TO WS-PHASE-NUMBER.
015600     CALL 'WNRE005' USING WNRE-RUN-AREA.
015700 
015800 5000-EXIT.
015900     EXIT.
016000 
016100*****************************************************************
016200* Phase 5 - print the run report and log the recommendation.    *
016300*****************************************************************
016400 6000-CALL-REPORT.
016500     MOVE 5                        TO WS-PHASE-NUMBER.
016600     CALL 'WNRE009' USING WNRE-RUN-AREA.
016700 
016800 6000-EXIT.
016900     EXIT.
017000 
017100*****************************************************************
017200* Perform close-out.                                             *
017300*****************************************************************
017400 9000-END-RUN.
017500     DISPLAY 'WNREPLT - RUN COMPLETE - SESSION '
017600             WNRE-RUN-SESSION-ID.
017700     DISPLAY 'WNREPLT - SELECTED=' WNRE-RUN-SELECTED-COUNT
017800             ' MATCHED='           WNRE-RUN-MATCHED-COUNT
017900             ' RECOMMENDED='       WNRE-RUN-RECOMMENDED-COUNT
018000             ' FALLBACK='          WNRE-RUN-FALLBACK-FLAG.
018100     STOP RUN.
018200 
018300 9000-EXIT.
018400     EXIT.
